000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   CUSPREP.
000120 AUTHOR.       R W KOSTER.
000130 INSTALLATION. MERCANTILE DATA SERVICES - RETAIL SYSTEMS.
000140 DATE-WRITTEN. MARCH 1991.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY.
000170***************************************************************
000180*                                                             *
000190*      CUSPREP.CBL                                            *
000200*      (C) COPYRIGHT MERCANTILE DATA SERVICES 1991, 2003.     *
000210*                                                             *
000220*      NIGHTLY CUSTOMER-MASTER EXTRACT CLEANER --             *
000230*      STAGE 1 OF THE SMART SALES BATCH SUITE.                *
000240*                                                             *
000250***************************************************************
000260*
000270*    DESCRIPTION
000280*
000290*    READS THE RAW CUSTOMER EXTRACT SEQUENTIALLY INTO A
000300*    WORKING-STORAGE TABLE, THEN APPLIES, IN ORDER:
000310*       - FULL-ROW DEDUPLICATION (ALL FIELDS EQUAL, FIRST WINS)
000320*       - MISSING-NAME DEFAULT, MISSING-KEY DROP, MEDIAN-FILL
000330*         OF THE TWO NUMERIC COLUMNS (VIA SCRUB01)
000340*       - SEQUENTIAL IQR OUTLIER REMOVAL, ONE COLUMN AT A TIME
000350*         (LOYALTY-POINTS, THEN IN-STORE-TRIP-PCT), EACH
000360*         COLUMN'S QUARTILES COMPUTED AFTER THE PRIOR COLUMN'S
000370*         FILTER HAS ALREADY BEEN APPLIED
000380*       - THE IN-STORE-TRIP-PCT BUSINESS RULE (MUST BE < 1)
000390*    SURVIVING RECORDS ARE WRITTEN TO THE PREPARED CUSTOMER
000400*    FILE.  RUN COUNTS ARE DISPLAYED TO THE JOB LOG.
000410*
000420***************************************************************
000430*    AMENDMENT HISTORY
000440*
000450*    DATE      INIT  REQ#      DESCRIPTION
000460*    --------  ----  --------  ----------------------------------
000470*    03/11/91  RWK   DP-0007   ORIGINAL VERSION.
000480*    08/02/94  RWK   DP-0052   ADDED IN-STORE-TRIP-PCT HANDLING.
000490*    06/14/94  RWK   DP-0055   MOVED QUARTILE MATH TO SCRUB01.
000500*    01/06/99  LMP   Y2K-118   JOIN-DATE NOW CARRIES A 4-DIGIT
000510*                              YEAR; NO OTHER LOGIC AFFECTED.
000520*    05/22/03  GJH   DP-0156   RAISED WORK TABLE TO 6000 ROWS.
000530***************************************************************
000540*    FILES
000550*
000560*         CUST-IN-FILE  - RAW CUSTOMER EXTRACT (INPUT).
000570*         CUST-OUT-FILE - PREPARED CUSTOMER FILE (OUTPUT).
000580*
000590***************************************************************
000600*    UTILITIES
000610*
000620*         SCRUB01  - SHARED QUARTILE / MEDIAN / IQR SUBROUTINE.
000630*
000640***************************************************************
000650*    COPYBOOKS
000660*
000670*         CUSTREC  - CUSTOMER MASTER RECORD LAYOUT.
000680*         SCRBLINK - SCRUB01 LINKAGE PARAMETERS.
000690*
000700***************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER.  IBM-370.
000740 OBJECT-COMPUTER.  IBM-370.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT CUST-IN-FILE  ASSIGN TO CUSTIN
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS  IS WS-CUSTIN-STATUS.
000820*
000830     SELECT CUST-OUT-FILE ASSIGN TO CUSTOUT
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS  IS WS-CUSTOUT-STATUS.
000860*
000870 DATA DIVISION.
000880 FILE SECTION.
000890*
000900 FD  CUST-IN-FILE
000910     LABEL RECORDS ARE STANDARD
000920     RECORDING MODE IS F.
000930 01  CUST-IN-REC                     PIC X(80).
000940*
000950 FD  CUST-OUT-FILE
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F.
000980 01  CUST-OUT-REC                    PIC X(80).
000990*
001000***************************************************************
001010 WORKING-STORAGE SECTION.
001020***************************************************************
001030*
001040 01  SYSTEM-DATE-AND-TIME.
001050     05  SYSTEM-DATE.
001060         10  SYSTEM-YEAR             PIC 9(4).
001070         10  SYSTEM-MONTH            PIC 9(2).
001080         10  SYSTEM-DAY              PIC 9(2).
001090     05  FILLER                      PIC X(4).
001100*
001110 01  WS-FIELDS.
001120     05  WS-CUSTIN-STATUS            PIC X(2)  VALUE SPACES.
001130     05  WS-CUSTOUT-STATUS           PIC X(2)  VALUE SPACES.
001140     05  WS-CUSTIN-EOF               PIC X     VALUE 'N'.
001150         88  CUSTIN-EOF                 VALUE 'Y'.
001160     05  FILLER                      PIC X(3).
001170*
001180 01  WS-MAX-TABLE-SIZE               PIC S9(7) COMP
001190                                           VALUE +6000.
001200*
001210*    WORK TABLE HOLDING THE FULL NIGHT'S CUSTOMER EXTRACT.
001220*    ROWS ARE MARKED DROPPED IN PLACE; LATER PASSES SKIP ANY
001230*    ROW WHOSE CUST-REC-STATUS IS NOT 'V'.
001240*
001250 01  WS-CUST-TABLE.
001260     05  WS-CUST-ENTRY OCCURS 6000 TIMES.
001270         10  WS-CUST-REC.
001280             COPY CUSTREC.
001290*
001300 01  WS-TABLE-COUNTERS.
001310     05  WS-RECS-READ                PIC S9(7) COMP VALUE +0.
001320     05  WS-RECS-DUP                 PIC S9(7) COMP VALUE +0.
001330     05  WS-RECS-MISSING             PIC S9(7) COMP VALUE +0.
001340     05  WS-RECS-FILLED              PIC S9(7) COMP VALUE +0.
001350     05  WS-RECS-OUTLIER             PIC S9(7) COMP VALUE +0.
001360     05  WS-RECS-INVALID             PIC S9(7) COMP VALUE +0.
001370     05  WS-RECS-WRITTEN             PIC S9(7) COMP VALUE +0.
001380     05  WS-SUB-I                    PIC S9(7) COMP VALUE +0.
001390     05  WS-SUB-J                    PIC S9(7) COMP VALUE +0.
001400     05  FILLER                      PIC X(4).
001410*
001420 01  WS-OUTLIER-FIELDS.
001430     05  WS-Q1-VALUE                 PIC S9(9)V9999 COMP-3
001440                                           VALUE +0.
001450     05  WS-Q3-VALUE                 PIC S9(9)V9999 COMP-3
001460                                           VALUE +0.
001470     05  WS-IQR-VALUE                PIC S9(9)V9999 COMP-3
001480                                           VALUE +0.
001490     05  WS-LOW-FENCE                PIC S9(9)V9999 COMP-3
001500                                           VALUE +0.
001510     05  WS-HIGH-FENCE               PIC S9(9)V9999 COMP-3
001520                                           VALUE +0.
001530     05  WS-MEDIAN-VALUE             PIC S9(9)V9999 COMP-3
001540                                           VALUE +0.
001550     05  FILLER                      PIC X(4).
001560*
001570 COPY SCRBLINK.
001580*
001590***************************************************************
001600 PROCEDURE DIVISION.
001610***************************************************************
001620*
001630 000-MAIN.
001640     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
001650     DISPLAY 'CUSPREP STARTED - RUN DATE ' SYSTEM-DATE.
001660     PERFORM 900-OPEN-FILES.
001670     PERFORM 100-LOAD-CUST-TABLE  THRU 100-EXIT
001680         UNTIL CUSTIN-EOF.
001690     PERFORM 200-DEDUPE-TABLE     THRU 200-EXIT.
001700     PERFORM 300-MISSING-VALUES   THRU 300-EXIT.
001710     PERFORM 400-OUTLIER-LOYALTY  THRU 400-EXIT.
001720     PERFORM 450-OUTLIER-TRIPPCT  THRU 450-EXIT.
001730     PERFORM 500-BUSINESS-RULE    THRU 500-EXIT.
001740     PERFORM 700-WRITE-SURVIVORS  THRU 700-EXIT.
001750     PERFORM 950-CLOSE-FILES.
001760     PERFORM 990-DISPLAY-COUNTS.
001770     DISPLAY 'CUSPREP ENDED NORMALLY'.
001780     GOBACK.
001790*
001800*    100-LOAD-CUST-TABLE -- READ THE RAW EXTRACT INTO THE
001810*    WORK TABLE.  ALL ROWS START LIFE MARKED VALID.
001820*
001830 100-LOAD-CUST-TABLE.
001840     READ CUST-IN-FILE INTO WS-CUST-REC (WS-SUB-I + 1)
001850         AT END
001860             MOVE 'Y' TO WS-CUSTIN-EOF
001870             GO TO 100-EXIT.
001880     IF WS-CUSTIN-STATUS NOT = '00'
001890         DISPLAY 'CUSPREP - I/O ERROR ON CUST-IN-FILE, RC='
001900                 WS-CUSTIN-STATUS
001910         MOVE 'Y' TO WS-CUSTIN-EOF
001920         GO TO 100-EXIT.
001930     ADD 1 TO WS-SUB-I.
001940     ADD 1 TO WS-RECS-READ.
001950     MOVE 'V' TO CUST-REC-STATUS (WS-SUB-I).
001960     IF WS-SUB-I NOT LESS THAN WS-MAX-TABLE-SIZE
001970         DISPLAY 'CUSPREP - WORK TABLE FULL AT ' WS-SUB-I
001980                 ' ROWS, REMAINING INPUT SKIPPED'
001990         MOVE 'Y' TO WS-CUSTIN-EOF.
002000 100-EXIT.
002010     EXIT.
002020*
002030*    200-DEDUPE-TABLE -- FULL-ROW DUPLICATE REMOVAL.  A ROW
002040*    IS A DUPLICATE ONLY WHEN EVERY FIELD MATCHES AN EARLIER
002050*    SURVIVING ROW; FIRST OCCURRENCE WINS.
002060*
002070 200-DEDUPE-TABLE.
002080     MOVE 1 TO WS-SUB-I.
002090 210-DEDUPE-OUTER.
002100     IF WS-SUB-I GREATER THAN WS-RECS-READ
002110         GO TO 200-EXIT.
002120     IF CUST-REC-STATUS (WS-SUB-I) NOT = 'V'
002130         ADD 1 TO WS-SUB-I
002140         GO TO 210-DEDUPE-OUTER.
002150     COMPUTE WS-SUB-J = WS-SUB-I + 1.
002160 220-DEDUPE-INNER.
002170     IF WS-SUB-J GREATER THAN WS-RECS-READ
002180         ADD 1 TO WS-SUB-I
002190         GO TO 210-DEDUPE-OUTER.
002200     IF CUST-REC-STATUS (WS-SUB-J) = 'V'
002210       AND WS-CUST-REC (WS-SUB-J) = WS-CUST-REC (WS-SUB-I)
002220         MOVE 'D' TO CUST-REC-STATUS (WS-SUB-J)
002230         ADD 1 TO WS-RECS-DUP.
002240     ADD 1 TO WS-SUB-J.
002250     GO TO 220-DEDUPE-INNER.
002260 200-EXIT.
002270     EXIT.
002280*
002290*    300-MISSING-VALUES -- DEFAULT MISSING NAME, DROP ROWS
002300*    MISSING THE KEY, THEN MEDIAN-FILL THE TWO NUMERIC
002310*    COLUMNS (SCRUB01 CALLED WITH PERCENTILE 50).
002320*
002330 300-MISSING-VALUES.
002340     MOVE 1 TO WS-SUB-I.
002350 310-MISSING-LOOP.
002360     IF WS-SUB-I GREATER THAN WS-RECS-READ
002370         GO TO 320-MEDIAN-FILL-LOYALTY.
002380     IF CUST-REC-STATUS (WS-SUB-I) NOT = 'V'
002390         ADD 1 TO WS-SUB-I
002400         GO TO 310-MISSING-LOOP.
002410     IF CUST-CUSTOMER-NAME (WS-SUB-I) = SPACES
002420         MOVE 'Unknown' TO CUST-CUSTOMER-NAME (WS-SUB-I).
002430     IF CUST-CUSTOMER-ID-X (WS-SUB-I) = SPACES
002440         MOVE 'D' TO CUST-REC-STATUS (WS-SUB-I)
002450         ADD 1 TO WS-RECS-MISSING.
002460     ADD 1 TO WS-SUB-I.
002470     GO TO 310-MISSING-LOOP.
002480*
002490 320-MEDIAN-FILL-LOYALTY.
002500     MOVE 0 TO SCRB-TABLE-COUNT.
002510     MOVE 1 TO WS-SUB-I.
002520 325-BUILD-LOYALTY-TABLE.
002530     IF WS-SUB-I GREATER THAN WS-RECS-READ
002540         GO TO 330-CALL-LOYALTY-MEDIAN.
002550     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
002560       AND CUST-LOYALTY-POINTS-X (WS-SUB-I) NOT = SPACES
002570         ADD 1 TO SCRB-TABLE-COUNT
002580         MOVE CUST-LOYALTY-POINTS (WS-SUB-I)
002590             TO SCRB-VALUE (SCRB-TABLE-COUNT).
002600     ADD 1 TO WS-SUB-I.
002610     GO TO 325-BUILD-LOYALTY-TABLE.
002620*
002630 330-CALL-LOYALTY-MEDIAN.
002640     IF SCRB-TABLE-COUNT = 0
002650         GO TO 340-FILL-LOYALTY-LOOP.
002660     MOVE 'PCTL' TO SCRB-REQUEST-CODE.
002670     MOVE 50     TO SCRB-PERCENTILE.
002680     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
002690     MOVE SCRB-RESULT-VALUE TO WS-MEDIAN-VALUE.
002700     MOVE 1 TO WS-SUB-I.
002710 340-FILL-LOYALTY-LOOP.
002720     IF WS-SUB-I GREATER THAN WS-RECS-READ
002730         GO TO 350-MEDIAN-FILL-TRIPPCT.
002740     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
002750       AND CUST-LOYALTY-POINTS-X (WS-SUB-I) = SPACES
002760         MOVE WS-MEDIAN-VALUE TO CUST-LOYALTY-POINTS (WS-SUB-I)
002770         ADD 1 TO WS-RECS-FILLED.
002780     ADD 1 TO WS-SUB-I.
002790     GO TO 340-FILL-LOYALTY-LOOP.
002800*
002810 350-MEDIAN-FILL-TRIPPCT.
002820     MOVE 0 TO SCRB-TABLE-COUNT.
002830     MOVE 1 TO WS-SUB-I.
002840 355-BUILD-TRIPPCT-TABLE.
002850     IF WS-SUB-I GREATER THAN WS-RECS-READ
002860         GO TO 360-CALL-TRIPPCT-MEDIAN.
002870     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
002880       AND CUST-TRIP-PCT-X (WS-SUB-I) NOT = SPACES
002890         ADD 1 TO SCRB-TABLE-COUNT
002900         MOVE CUST-TRIP-PCT (WS-SUB-I)
002910             TO SCRB-VALUE (SCRB-TABLE-COUNT).
002920     ADD 1 TO WS-SUB-I.
002930     GO TO 355-BUILD-TRIPPCT-TABLE.
002940*
002950 360-CALL-TRIPPCT-MEDIAN.
002960     IF SCRB-TABLE-COUNT = 0
002970         GO TO 300-EXIT.
002980     MOVE 'PCTL' TO SCRB-REQUEST-CODE.
002990     MOVE 50     TO SCRB-PERCENTILE.
003000     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
003010     MOVE SCRB-RESULT-VALUE TO WS-MEDIAN-VALUE.
003020     MOVE 1 TO WS-SUB-I.
003030 370-FILL-TRIPPCT-LOOP.
003040     IF WS-SUB-I GREATER THAN WS-RECS-READ
003050         GO TO 300-EXIT.
003060     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
003070       AND CUST-TRIP-PCT-X (WS-SUB-I) = SPACES
003080         MOVE WS-MEDIAN-VALUE TO CUST-TRIP-PCT (WS-SUB-I)
003090         ADD 1 TO WS-RECS-FILLED.
003100     ADD 1 TO WS-SUB-I.
003110     GO TO 370-FILL-TRIPPCT-LOOP.
003120 300-EXIT.
003130     EXIT.
003140*
003150*    400-OUTLIER-LOYALTY -- IQR FILTER ON LOYALTY-POINTS.
003160*    QUARTILES ARE COMPUTED OVER THE CURRENT SURVIVING SET.
003170*
003180 400-OUTLIER-LOYALTY.
003190     MOVE 0 TO SCRB-TABLE-COUNT.
003200     MOVE 1 TO WS-SUB-I.
003210 410-BUILD-LOYALTY-TABLE.
003220     IF WS-SUB-I GREATER THAN WS-RECS-READ
003230         GO TO 420-CALL-LOYALTY-QUARTILES.
003240     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
003250         ADD 1 TO SCRB-TABLE-COUNT
003260         MOVE CUST-LOYALTY-POINTS (WS-SUB-I)
003270             TO SCRB-VALUE (SCRB-TABLE-COUNT).
003280     ADD 1 TO WS-SUB-I.
003290     GO TO 410-BUILD-LOYALTY-TABLE.
003300*
003310 420-CALL-LOYALTY-QUARTILES.
003320     IF SCRB-TABLE-COUNT = 0
003330         GO TO 400-EXIT.
003340     MOVE 'PCTL' TO SCRB-REQUEST-CODE.
003350     MOVE 25     TO SCRB-PERCENTILE.
003360     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
003370     MOVE SCRB-RESULT-VALUE TO WS-Q1-VALUE.
003380*
003390     MOVE 75     TO SCRB-PERCENTILE.
003400     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
003410     MOVE SCRB-RESULT-VALUE TO WS-Q3-VALUE.
003420*
003430     COMPUTE WS-IQR-VALUE = WS-Q3-VALUE - WS-Q1-VALUE.
003440     IF WS-IQR-VALUE = 0
003450         GO TO 400-EXIT.
003460     COMPUTE WS-LOW-FENCE  =
003470         WS-Q1-VALUE - (1.5 * WS-IQR-VALUE).
003480     COMPUTE WS-HIGH-FENCE =
003490         WS-Q3-VALUE + (1.5 * WS-IQR-VALUE).
003500     MOVE 1 TO WS-SUB-I.
003510 425-FILTER-LOYALTY-LOOP.
003520     IF WS-SUB-I GREATER THAN WS-RECS-READ
003530         GO TO 400-EXIT.
003540     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
003550       AND ( CUST-LOYALTY-POINTS (WS-SUB-I) LESS THAN
003560                 WS-LOW-FENCE
003570          OR CUST-LOYALTY-POINTS (WS-SUB-I) GREATER THAN
003580                 WS-HIGH-FENCE )
003590         MOVE 'D' TO CUST-REC-STATUS (WS-SUB-I)
003600         ADD 1 TO WS-RECS-OUTLIER.
003610     ADD 1 TO WS-SUB-I.
003620     GO TO 425-FILTER-LOYALTY-LOOP.
003630 400-EXIT.
003640     EXIT.
003650*
003660*    450-OUTLIER-TRIPPCT -- IQR FILTER ON IN-STORE-TRIP-PCT,
003670*    COMPUTED AFTER THE LOYALTY-POINTS FILTER HAS ALREADY
003680*    REMOVED ITS OUTLIERS (SEQUENTIAL FILTERING PER SPEC).
003690*
003700 450-OUTLIER-TRIPPCT.
003710     MOVE 0 TO SCRB-TABLE-COUNT.
003720     MOVE 1 TO WS-SUB-I.
003730 460-BUILD-TRIPPCT-TABLE.
003740     IF WS-SUB-I GREATER THAN WS-RECS-READ
003750         GO TO 470-CALL-TRIPPCT-QUARTILES.
003760     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
003770         ADD 1 TO SCRB-TABLE-COUNT
003780         MOVE CUST-TRIP-PCT (WS-SUB-I)
003790             TO SCRB-VALUE (SCRB-TABLE-COUNT).
003800     ADD 1 TO WS-SUB-I.
003810     GO TO 460-BUILD-TRIPPCT-TABLE.
003820*
003830 470-CALL-TRIPPCT-QUARTILES.
003840     IF SCRB-TABLE-COUNT = 0
003850         GO TO 450-EXIT.
003860     MOVE 'PCTL' TO SCRB-REQUEST-CODE.
003870     MOVE 25     TO SCRB-PERCENTILE.
003880     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
003890     MOVE SCRB-RESULT-VALUE TO WS-Q1-VALUE.
003900*
003910     MOVE 75     TO SCRB-PERCENTILE.
003920     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
003930     MOVE SCRB-RESULT-VALUE TO WS-Q3-VALUE.
003940*
003950     COMPUTE WS-IQR-VALUE = WS-Q3-VALUE - WS-Q1-VALUE.
003960     IF WS-IQR-VALUE = 0
003970         GO TO 450-EXIT.
003980     COMPUTE WS-LOW-FENCE  =
003990         WS-Q1-VALUE - (1.5 * WS-IQR-VALUE).
004000     COMPUTE WS-HIGH-FENCE =
004010         WS-Q3-VALUE + (1.5 * WS-IQR-VALUE).
004020     MOVE 1 TO WS-SUB-I.
004030 475-FILTER-TRIPPCT-LOOP.
004040     IF WS-SUB-I GREATER THAN WS-RECS-READ
004050         GO TO 450-EXIT.
004060     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
004070       AND ( CUST-TRIP-PCT (WS-SUB-I) LESS THAN WS-LOW-FENCE
004080          OR CUST-TRIP-PCT (WS-SUB-I) GREATER THAN
004090                 WS-HIGH-FENCE )
004100         MOVE 'D' TO CUST-REC-STATUS (WS-SUB-I)
004110         ADD 1 TO WS-RECS-OUTLIER.
004120     ADD 1 TO WS-SUB-I.
004130     GO TO 475-FILTER-TRIPPCT-LOOP.
004140 450-EXIT.
004150     EXIT.
004160*
004170*    500-BUSINESS-RULE -- IN-STORE-TRIP-PCT MUST BE STRICTLY
004180*    LESS THAN 1.
004190*
004200 500-BUSINESS-RULE.
004210     MOVE 1 TO WS-SUB-I.
004220 510-RULE-LOOP.
004230     IF WS-SUB-I GREATER THAN WS-RECS-READ
004240         GO TO 500-EXIT.
004250     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
004260       AND CUST-TRIP-PCT (WS-SUB-I) NOT LESS THAN 1
004270         MOVE 'D' TO CUST-REC-STATUS (WS-SUB-I)
004280         ADD 1 TO WS-RECS-INVALID.
004290     ADD 1 TO WS-SUB-I.
004300     GO TO 510-RULE-LOOP.
004310 500-EXIT.
004320     EXIT.
004330*
004340*    700-WRITE-SURVIVORS -- WRITE SURVIVING ROWS IN ORIGINAL
004350*    INPUT ORDER.
004360*
004370 700-WRITE-SURVIVORS.
004380     MOVE 1 TO WS-SUB-I.
004390 710-WRITE-LOOP.
004400     IF WS-SUB-I GREATER THAN WS-RECS-READ
004410         GO TO 700-EXIT.
004420     IF CUST-REC-STATUS (WS-SUB-I) = 'V'
004430         WRITE CUST-OUT-REC FROM WS-CUST-REC (WS-SUB-I)
004440         ADD 1 TO WS-RECS-WRITTEN.
004450     ADD 1 TO WS-SUB-I.
004460     GO TO 710-WRITE-LOOP.
004470 700-EXIT.
004480     EXIT.
004490*
004500 900-OPEN-FILES.
004510     OPEN INPUT  CUST-IN-FILE
004520          OUTPUT CUST-OUT-FILE.
004530     IF WS-CUSTIN-STATUS NOT = '00'
004540         DISPLAY 'CUSPREP - ERROR OPENING CUST-IN-FILE, RC='
004550                 WS-CUSTIN-STATUS
004560         MOVE 16 TO RETURN-CODE
004570         MOVE 'Y' TO WS-CUSTIN-EOF.
004580     IF WS-CUSTOUT-STATUS NOT = '00'
004590         DISPLAY 'CUSPREP - ERROR OPENING CUST-OUT-FILE, RC='
004600                 WS-CUSTOUT-STATUS
004610         MOVE 16 TO RETURN-CODE
004620         MOVE 'Y' TO WS-CUSTIN-EOF.
004630*
004640 950-CLOSE-FILES.
004650     CLOSE CUST-IN-FILE
004660           CUST-OUT-FILE.
004670*
004680 990-DISPLAY-COUNTS.
004690     DISPLAY 'CUSPREP - RECORDS READ            : '
004700             WS-RECS-READ.
004710     DISPLAY 'CUSPREP - DUPLICATES REMOVED       : '
004720             WS-RECS-DUP.
004730     DISPLAY 'CUSPREP - DROPPED, MISSING KEY     : '
004740             WS-RECS-MISSING.
004750     DISPLAY 'CUSPREP - VALUES MEDIAN-FILLED     : '
004760             WS-RECS-FILLED.
004770     DISPLAY 'CUSPREP - DROPPED, OUTLIER         : '
004780             WS-RECS-OUTLIER.
004790     DISPLAY 'CUSPREP - DROPPED, BUSINESS RULE   : '
004800             WS-RECS-INVALID.
004810     DISPLAY 'CUSPREP - RECORDS WRITTEN          : '
004820             WS-RECS-WRITTEN.
004830*
004840*  END OF PROGRAM CUSPREP.
