000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   SCRUB01.
000120 AUTHOR.       R W KOSTER.
000130 INSTALLATION. MERCANTILE DATA SERVICES - RETAIL SYSTEMS.
000140 DATE-WRITTEN. JUNE 1991.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY.
000170***************************************************************
000180*                                                             *
000190*      SCRUB01.CBL                                            *
000200*      (C) COPYRIGHT MERCANTILE DATA SERVICES 1991, 2003.     *
000210*                                                             *
000220*      SHARED DATA-PREPARATION SCRUBBER SUBROUTINE, COMMON    *
000230*      TO THE THREE NIGHTLY EXTRACT-CLEANING DRIVERS.         *
000240*                                                             *
000250***************************************************************
000260*
000270*    DESCRIPTION
000280*
000290*    THIS SUBROUTINE IS CALLED BY SLSPREP, CUSPREP AND PRDPREP
000300*    TO COMPUTE A PERCENTILE (INCLUDING THE MEDIAN, WHICH IS
000310*    SIMPLY THE 50TH PERCENTILE) OVER A CALLER-SUPPLIED TABLE
000320*    OF COLUMN VALUES, USING LINEAR INTERPOLATION BETWEEN THE
000330*    TWO SURROUNDING ORDER STATISTICS.  Q1 (25TH) AND Q3 (75TH)
000340*    ARE USED BY THE CALLERS TO FORM THE 1.5*IQR OUTLIER FENCE;
000350*    THE 50TH IS USED FOR MEDIAN-FILL OF MISSING NUMERICS.
000360*
000370*    THE CALLER LOADS SCRB-VALUE-TABLE WITH THE SURVIVING
000380*    VALUES OF THE COLUMN CURRENTLY BEING SCRUBBED (INPUT
000390*    ORDER, NOT NECESSARILY SORTED) AND SETS SCRB-TABLE-COUNT
000400*    AND SCRB-PERCENTILE BEFORE EACH CALL.  THIS ROUTINE SORTS
000410*    ITS OWN COPY OF THE TABLE ON EVERY CALL -- IT DOES NOT
000420*    ASSUME THE CALLER'S TABLE IS ALREADY IN ORDER.
000430*
000440***************************************************************
000450*    AMENDMENT HISTORY
000460*
000470*    DATE      INIT  REQ#      DESCRIPTION
000480*    --------  ----  --------  ----------------------------------
000490*    06/14/94  RWK   DP-0055   ORIGINAL VERSION (WAS INLINE CODE
000500*                              REPEATED IN ALL THREE PREP JOBS).
000510*    04/03/97  DKS   DP-0091   SPLIT OUT AS A CALLABLE SO THE
000520*                              QUARTILE LOGIC LIVES IN ONE PLACE.
000530*    01/06/99  LMP   Y2K-118   REVIEWED FOR CENTURY WINDOW
000540*                              EXPOSURE.  NO DATE FIELDS HELD
000550*                              IN THIS SUBROUTINE.  NO CHANGE.
000560*    05/22/03  GJH   DP-0156   RAISED TABLE MAXIMUM TO 6000 ROWS
000570*                              FOR THE LOYALTY-POINTS COLUMN.
000580*    11/09/04  GJH   DP-0163   ADDED UPSI-0 TRACE DISPLAY OF THE
000590*                              INTERPOLATION ENDPOINTS FOR PROD
000600*                              CONTROL TO CHECK A SUSPECT FENCE.
000610***************************************************************
000620*
000630*    FILES
000640*
000650*         NONE.  THIS IS A CALLABLE SUBROUTINE.
000660*
000670***************************************************************
000680*    COPYBOOKS
000690*
000700*         SCRBLINK - LINKAGE PARAMETER AND VALUE-TABLE LAYOUT.
000710*
000720***************************************************************
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     UPSI-0 ON STATUS IS SCRB-TRACE-SW-ON
000780     UPSI-0 OFF STATUS IS SCRB-TRACE-SW-OFF.
000790*
000800 DATA DIVISION.
000810 WORKING-STORAGE SECTION.
000820*
000830 01  WS-SORT-FIELDS.
000840     05  WS-SUB-I                     PIC S9(7) COMP.
000850     05  WS-SUB-J                     PIC S9(7) COMP.
000860     05  WS-SWAP-HOLD                 PIC S9(9)V9999 COMP-3
000870                                            VALUE +0.
000880     05  WS-SORTED-SW                 PIC X    VALUE 'N'.
000890         88  WS-TABLE-SORTED             VALUE 'Y'.
000900     05  FILLER                       PIC X(4).
000910*
000920 01  WS-PERCENTILE-FIELDS.
000930     05  WS-H-VALUE                   PIC S9(7)V9999 COMP-3
000940                                            VALUE +0.
000950     05  WS-FLOOR-H                   PIC S9(7) COMP VALUE +0.
000960     05  WS-FRAC-H                    PIC S9(7)V9999 COMP-3
000970                                            VALUE +0.
000980     05  WS-LO-SUB                    PIC S9(7) COMP VALUE +0.
000990     05  WS-HI-SUB                    PIC S9(7) COMP VALUE +0.
001000     05  WS-LO-VALUE                  PIC S9(9)V9999 COMP-3
001010                                            VALUE +0.
001020     05  WS-HI-VALUE                  PIC S9(9)V9999 COMP-3
001030                                            VALUE +0.
001040     05  FILLER                       PIC X(4).
001050*
001060*    TRACE-DISPLAY WORK AREA -- ONLY MOVED-TO AND DISPLAYED WHEN
001070*    THE OPERATOR HAS SET UPSI-0 ON AT JOB-STEP TIME (PROBLEM
001080*    DETERMINATION ON THE OUTLIER FENCES WITHOUT A FULL DUMP).
001090*    EACH VALUE IS CARRIED AS DISPLAY-USAGE SO THE X-REDEFINE
001100*    CAN BE SHOWN RAW IN THE TRACE LINE ALONGSIDE ITS NUMERIC
001110*    VALUE, THE SAME WAY THE MASTER COPYBOOKS CARRY A TEXT AND
001120*    A NUMERIC VIEW OF EVERY EXTRACTED FIELD.
001130*
001140 01  WS-TRACE-FIELDS.
001150     05  WS-TRACE-LO-VALUE            PIC S9(7)V9999
001160                                            VALUE +0.
001170     05  WS-TRACE-LO-VALUE-X          REDEFINES
001180         WS-TRACE-LO-VALUE            PIC X(11).
001190     05  WS-TRACE-HI-VALUE            PIC S9(7)V9999
001200                                            VALUE +0.
001210     05  WS-TRACE-HI-VALUE-X          REDEFINES
001220         WS-TRACE-HI-VALUE            PIC X(11).
001230     05  WS-TRACE-RESULT-VALUE        PIC S9(7)V9999
001240                                            VALUE +0.
001250     05  WS-TRACE-RESULT-VALUE-X      REDEFINES
001260         WS-TRACE-RESULT-VALUE        PIC X(11).
001270     05  FILLER                       PIC X(4).
001280*
001290 LINKAGE SECTION.
001300 COPY SCRBLINK.
001310*
001320***************************************************************
001330 PROCEDURE DIVISION USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
001340***************************************************************
001350*
001360 000-MAIN.
001370     MOVE 'N' TO WS-SORTED-SW.
001380     IF SCRB-TABLE-COUNT NOT GREATER THAN ZERO
001390         MOVE '8' TO SCRB-RETURN-CODE
001400         MOVE 0   TO SCRB-RESULT-VALUE
001410         GOBACK.
001420     PERFORM 100-SORT-TABLE THRU 100-EXIT.
001430     PERFORM 200-COMPUTE-PERCENTILE THRU 200-EXIT.
001440     MOVE '0' TO SCRB-RETURN-CODE.
001450     IF SCRB-TRACE-SW-ON
001460         PERFORM 300-TRACE-VALUES THRU 300-EXIT.
001470     GOBACK.
001480*
001490*    100-SORT-TABLE -- ASCENDING BUBBLE SORT OF THE CALLER'S
001500*    VALUE TABLE, IN PLACE.  TABLES PASSED BY THESE CALLERS
001510*    ARE SMALL (A COLUMN OF A SINGLE NIGHT'S EXTRACT), SO A
001520*    SIMPLE BUBBLE SORT IS ADEQUATE AND NEEDS NO SCRATCH FILE.
001530*
001540 100-SORT-TABLE.
001550     MOVE 'N' TO WS-SORTED-SW.
001560     PERFORM 110-SORT-PASS THRU 110-EXIT
001570         UNTIL WS-TABLE-SORTED.
001580 100-EXIT.
001590     EXIT.
001600*
001610 110-SORT-PASS.
001620     MOVE 'Y' TO WS-SORTED-SW.
001630     MOVE 1 TO WS-SUB-I.
001640 120-SORT-COMPARE.
001650     IF WS-SUB-I NOT LESS THAN SCRB-TABLE-COUNT
001660         GO TO 110-EXIT.
001670     COMPUTE WS-SUB-J = WS-SUB-I + 1.
001680     IF SCRB-VALUE (WS-SUB-I) GREATER THAN SCRB-VALUE (WS-SUB-J)
001690         MOVE SCRB-VALUE (WS-SUB-I)  TO WS-SWAP-HOLD
001700         MOVE SCRB-VALUE (WS-SUB-J)  TO SCRB-VALUE (WS-SUB-I)
001710         MOVE WS-SWAP-HOLD           TO SCRB-VALUE (WS-SUB-J)
001720         MOVE 'N'                    TO WS-SORTED-SW.
001730     ADD 1 TO WS-SUB-I.
001740     GO TO 120-SORT-COMPARE.
001750 110-EXIT.
001760     EXIT.
001770*
001780*    200-COMPUTE-PERCENTILE -- LINEAR-INTERPOLATION PERCENTILE
001790*    OVER THE NOW-SORTED TABLE.  FOR PERCENTILE P (0-100) OVER
001800*    N SORTED VALUES (0-BASED INDEX):
001810*         H = (N - 1) * P / 100
001820*         RESULT = V(FLOOR(H)) +
001830*                   (H - FLOOR(H)) * (V(FLOOR(H)+1) - V(FLOOR(H)))
001840*    WS-FLOOR-H IS TRUNCATED BY THE COMPUTE (INTEGER TARGET,
001850*    NO ROUNDED PHRASE) RATHER THAN AN INTRINSIC FUNCTION.
001860*
001870 200-COMPUTE-PERCENTILE.
001880     COMPUTE WS-H-VALUE ROUNDED =
001890         (SCRB-TABLE-COUNT - 1) * SCRB-PERCENTILE / 100.
001900     COMPUTE WS-FLOOR-H = WS-H-VALUE.
001910     COMPUTE WS-FRAC-H = WS-H-VALUE - WS-FLOOR-H.
001920     COMPUTE WS-LO-SUB = WS-FLOOR-H + 1.
001930     COMPUTE WS-HI-SUB = WS-FLOOR-H + 2.
001940     IF WS-HI-SUB GREATER THAN SCRB-TABLE-COUNT
001950         MOVE WS-LO-SUB TO WS-HI-SUB.
001960     MOVE SCRB-VALUE (WS-LO-SUB) TO WS-LO-VALUE.
001970     MOVE SCRB-VALUE (WS-HI-SUB) TO WS-HI-VALUE.
001980     COMPUTE SCRB-RESULT-VALUE ROUNDED =
001990         WS-LO-VALUE +
002000             (WS-FRAC-H * (WS-HI-VALUE - WS-LO-VALUE)).
002010 200-EXIT.
002020     EXIT.
002030*
002040*    300-TRACE-VALUES -- RUN ONLY WHEN THE OPERATOR CODED
002050*    UPSI-0 ON THE JOB CARD FOR THIS STEP.  DISPLAYS THE
002060*    INTERPOLATION ENDPOINTS AND RESULT SO A PRODUCTION
002070*    CONTROL ANALYST CAN CHECK A SUSPECT FENCE VALUE WITHOUT
002080*    REQUESTING A FORMATTED DUMP.
002090*
002100 300-TRACE-VALUES.
002110     MOVE WS-LO-VALUE     TO WS-TRACE-LO-VALUE.
002120     MOVE WS-HI-VALUE     TO WS-TRACE-HI-VALUE.
002130     MOVE SCRB-RESULT-VALUE TO WS-TRACE-RESULT-VALUE.
002140     DISPLAY 'SCRUB01 TRACE - LO  ' WS-TRACE-LO-VALUE-X.
002150     DISPLAY 'SCRUB01 TRACE - HI  ' WS-TRACE-HI-VALUE-X.
002160     DISPLAY 'SCRUB01 TRACE - RSLT' WS-TRACE-RESULT-VALUE-X.
002170 300-EXIT.
002180     EXIT.
002190*
002200*  END OF PROGRAM SCRUB01.
