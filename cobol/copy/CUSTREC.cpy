000100***************************************************************
000110*    COPYBOOK:  CUSTREC
000120*    DESCRIPTION:  RAW / PREPARED CUSTOMER MASTER RECORD.
000130*                  FIXED-FIELD, LINE SEQUENTIAL.
000140*    USED BY:      CUSPREP (READS RAW / WRITES PREPARED),
000150*                  OLAPCUBE (LOADS PREPARED FILE TO TABLE).
000160***************************************************************
000170*    AMENDMENT HISTORY
000180*
000190*    DATE      INIT  REQ#      DESCRIPTION
000200*    --------  ----  --------  ----------------------------------
000210*    03/11/91  RWK   DP-0007   ORIGINAL LAYOUT.
000220*    08/02/94  RWK   DP-0052   ADDED IN-STORE-TRIP-PCT.
000230*    01/06/99  LMP   Y2K-118   RECAST JOIN-DATE AS 4-DIGIT YEAR.
000240*    05/22/03  GJH   DP-0156   ADDED REC-STATUS INDICATOR BYTE.
000250***************************************************************
000260 01  CUST-REC.
000270     05  CUST-CUSTOMER-ID-X           PIC X(6).
000280     05  CUST-CUSTOMER-ID        REDEFINES CUST-CUSTOMER-ID-X
000290                                       PIC 9(6).
000300     05  CUST-CUSTOMER-NAME           PIC X(30).
000310     05  CUST-REGION                  PIC X(15).
000320     05  CUST-JOIN-DATE               PIC X(10).
000330     05  CUST-JOIN-DATE-R  REDEFINES CUST-JOIN-DATE.
000340         10  CUST-JOIN-YYYY           PIC X(4).
000350         10  CUST-JOIN-SEP1           PIC X.
000360         10  CUST-JOIN-MM             PIC X(2).
000370         10  CUST-JOIN-SEP2           PIC X.
000380         10  CUST-JOIN-DD             PIC X(2).
000390     05  CUST-LOYALTY-POINTS-X        PIC X(7).
000400     05  CUST-LOYALTY-POINTS    REDEFINES CUST-LOYALTY-POINTS-X
000410                                       PIC S9(7).
000420     05  CUST-TRIP-PCT-X              PIC X(5).
000430     05  CUST-TRIP-PCT           REDEFINES CUST-TRIP-PCT-X
000440                                       PIC S9V9999.
000450     05  CUST-REC-STATUS              PIC X.
000460         88  CUST-REC-VALID             VALUE 'V'.
000470         88  CUST-REC-DROPPED           VALUE 'D'.
000480     05  FILLER                        PIC X(6).
