000100***************************************************************
000110*    COPYBOOK:  SCRBLINK
000120*    DESCRIPTION:  LINKAGE PARAMETERS FOR SCRUB01, THE SHARED
000130*                  DATA-PREPARATION STATISTICS SUBROUTINE.  THE
000140*                  CALLING PROGRAM LOADS SCRB-VALUE-TABLE WITH
000150*                  THE SURVIVING COLUMN VALUES BEFORE THE CALL;
000160*                  SCRUB01 SORTS ITS OWN COPY AND RETURNS THE
000170*                  REQUESTED PERCENTILE IN SCRB-RESULT-VALUE.
000180*    USED BY:      SLSPREP, CUSPREP, PRDPREP (CALLERS),
000190*                  SCRUB01 (LINKAGE SECTION).
000200***************************************************************
000210*    AMENDMENT HISTORY
000220*
000230*    DATE      INIT  REQ#      DESCRIPTION
000240*    --------  ----  --------  ----------------------------------
000250*    06/14/94  RWK   DP-0055   ORIGINAL LAYOUT (INLINE IN PREPS).
000260*    04/03/97  DKS   DP-0091   FACTORED OUT TO SHARED COPYBOOK
000270*                              WHEN SCRUB01 WAS SPLIT OFF.
000275*    01/06/99  LMP   Y2K-118   REVIEWED FOR CENTURY WINDOW
000276*                              EXPOSURE.  NO DATE FIELDS IN THIS
000277*                              LAYOUT.  NO CHANGE.
000280***************************************************************
000290 01  SCRB-PARM-AREA.
000300     05  SCRB-REQUEST-CODE            PIC X(4).
000310         88  SCRB-REQ-PERCENTILE         VALUE 'PCTL'.
000320     05  SCRB-PERCENTILE               PIC S9(3)V99 COMP-3.
000330     05  SCRB-TABLE-COUNT              PIC S9(7) COMP.
000340     05  SCRB-RESULT-VALUE             PIC S9(9)V9999 COMP-3.
000350     05  SCRB-RETURN-CODE              PIC X.
000360         88  SCRB-OK                     VALUE '0'.
000370         88  SCRB-EMPTY-TABLE            VALUE '8'.
000375     05  FILLER                        PIC X(4).
000380*
000390 01  SCRB-VALUE-TABLE.
000395     05  FILLER                    PIC X(4).
000400     05  SCRB-VALUE  PIC S9(9)V9999 COMP-3
000410             OCCURS 1 TO 6000 TIMES
000420             DEPENDING ON SCRB-TABLE-COUNT.
