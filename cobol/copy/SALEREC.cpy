000100***************************************************************
000110*    COPYBOOK:  SALEREC
000120*    DESCRIPTION:  RAW / PREPARED SALES TRANSACTION RECORD.
000130*                  ONE OCCURRENCE PER SALES TRANSACTION EXTRACT
000140*                  LINE, FIXED-FIELD, LINE SEQUENTIAL.
000150*    USED BY:      SLSPREP (READS RAW / WRITES PREPARED),
000160*                  OLAPCUBE (READS PREPARED).
000170***************************************************************
000180*    AMENDMENT HISTORY
000190*
000200*    DATE      INIT  REQ#      DESCRIPTION
000210*    --------  ----  --------  ----------------------------------
000220*    03/11/91  RWK   DP-0007   ORIGINAL LAYOUT.
000230*    09/14/93  RWK   DP-0041   ADDED CAMPAIGN-ID FOR MKTG FEED.
000240*    01/06/99  LMP   Y2K-118   RECAST SALE-DATE AS 4-DIGIT YEAR.
000250*    05/22/03  GJH   DP-0156   ADDED REC-STATUS INDICATOR BYTE.
000260***************************************************************
000270 01  SALE-REC.
000280     05  SALE-TRANSACTION-ID-X       PIC X(8).
000290     05  SALE-TRANSACTION-ID    REDEFINES SALE-TRANSACTION-ID-X
000300                                      PIC 9(8).
000310     05  SALE-DATE                   PIC X(10).
000320     05  SALE-DATE-R  REDEFINES SALE-DATE.
000330         10  SALE-DATE-YYYY          PIC X(4).
000340         10  SALE-DATE-SEP1          PIC X.
000350         10  SALE-DATE-MM            PIC X(2).
000360         10  SALE-DATE-SEP2          PIC X.
000370         10  SALE-DATE-DD            PIC X(2).
000380     05  SALE-CUSTOMER-ID-X          PIC X(6).
000390     05  SALE-CUSTOMER-ID       REDEFINES SALE-CUSTOMER-ID-X
000400                                      PIC 9(6).
000410     05  SALE-PRODUCT-ID-X           PIC X(6).
000420     05  SALE-PRODUCT-ID        REDEFINES SALE-PRODUCT-ID-X
000430                                      PIC 9(6).
000440     05  SALE-STORE-ID                PIC X(6).
000450     05  SALE-CAMPAIGN-ID             PIC X(6).
000460     05  SALE-AMOUNT-X                PIC X(9).
000470     05  SALE-AMOUNT            REDEFINES SALE-AMOUNT-X
000480                                      PIC S9(7)V99.
000490     05  SALE-DISCOUNT-PCT-X          PIC X(5).
000500     05  SALE-DISCOUNT-PCT      REDEFINES SALE-DISCOUNT-PCT-X
000510                                      PIC S9(3)V99.
000520     05  SALE-PAYMENT-TYPE             PIC X(12).
000530     05  SALE-REC-STATUS               PIC X.
000540         88  SALE-REC-VALID              VALUE 'V'.
000550         88  SALE-REC-DROPPED            VALUE 'D'.
000560     05  FILLER                         PIC X(11).
