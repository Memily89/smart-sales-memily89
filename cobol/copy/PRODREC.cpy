000100***************************************************************
000110*    COPYBOOK:  PRODREC
000120*    DESCRIPTION:  RAW / PREPARED PRODUCT MASTER RECORD.
000130*                  FIXED-FIELD, LINE SEQUENTIAL.
000140*    USED BY:      PRDPREP (READS RAW / WRITES PREPARED),
000150*                  OLAPCUBE (LOADS PREPARED FILE TO TABLE).
000160***************************************************************
000170*    AMENDMENT HISTORY
000180*
000190*    DATE      INIT  REQ#      DESCRIPTION
000200*    --------  ----  --------  ----------------------------------
000210*    03/11/91  RWK   DP-0007   ORIGINAL LAYOUT.
000220*    02/19/95  RWK   DP-0068   ADDED SUPPLIER.
000225*    01/06/99  LMP   Y2K-118   REVIEWED FOR CENTURY WINDOW
000226*                              EXPOSURE.  NO DATE FIELDS IN THIS
000227*                              RECORD.  NO CHANGE.
000230*    05/22/03  GJH   DP-0156   ADDED REC-STATUS INDICATOR BYTE.
000240***************************************************************
000250 01  PROD-REC.
000260     05  PROD-PRODUCT-ID-X            PIC X(6).
000270     05  PROD-PRODUCT-ID         REDEFINES PROD-PRODUCT-ID-X
000280                                       PIC 9(6).
000290     05  PROD-PRODUCT-NAME            PIC X(30).
000300     05  PROD-CATEGORY                PIC X(20).
000310     05  PROD-UNIT-PRICE-X            PIC X(7).
000320     05  PROD-UNIT-PRICE         REDEFINES PROD-UNIT-PRICE-X
000330                                       PIC S9(5)V99.
000340     05  PROD-STOCK-COUNT-X           PIC X(7).
000350     05  PROD-STOCK-COUNT        REDEFINES PROD-STOCK-COUNT-X
000360                                       PIC S9(7).
000370     05  PROD-SUPPLIER                PIC X(20).
000380     05  PROD-REC-STATUS              PIC X.
000390         88  PROD-REC-VALID             VALUE 'V'.
000400         88  PROD-REC-DROPPED           VALUE 'D'.
000410     05  FILLER                        PIC X(9).
