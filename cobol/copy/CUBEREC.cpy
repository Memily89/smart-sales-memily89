000100***************************************************************
000110*    COPYBOOK:  CUBEREC
000120*    DESCRIPTION:  PRODUCT X REGION X QUARTER SALES CUBE OUTPUT
000130*                  RECORD, PLUS THE COLUMN-HEADING RECORD.
000140*                  FIXED-FIELD, LINE SEQUENTIAL.
000150*    USED BY:      OLAPCUBE (WRITES CUBE OUTPUT FILE).
000160***************************************************************
000170*    AMENDMENT HISTORY
000180*
000190*    DATE      INIT  REQ#      DESCRIPTION
000200*    --------  ----  --------  ----------------------------------
000210*    11/02/92  RWK   DP-0019   ORIGINAL LAYOUT.
000220*    07/30/96  DKS   DP-0083   ADDED COGS / GROSS-PROFIT CELLS.
000225*    01/06/99  LMP   Y2K-118   REVIEWED FOR CENTURY WINDOW
000226*                              EXPOSURE.  CUBE-SALE-QUARTER IS
000227*                              ALREADY A 4-DIGIT YEAR.  NO CHANGE.
000230*    05/22/03  GJH   DP-0156   ADDED SALES-GROWTH-PCT CELL.
000240***************************************************************
000250 01  CUBE-REC.
000260     05  CUBE-PRODUCT-NAME             PIC X(30).
000270     05  CUBE-REGION                   PIC X(15).
000280     05  CUBE-SALE-QUARTER             PIC X(6).
000290     05  CUBE-UNITS-SOLD               PIC S9(9).
000300     05  CUBE-TOTAL-SALES-REVENUE      PIC S9(11)V99.
000310     05  CUBE-SALES-GROWTH-PCT         PIC S9(7)V99.
000320     05  CUBE-TOTAL-COGS               PIC S9(11)V99.
000330     05  CUBE-GROSS-PROFIT             PIC S9(11)V99.
000340     05  CUBE-AVG-SELLING-PRICE        PIC S9(9)V99.
000350     05  CUBE-AVG-SELLING-PRICE-X REDEFINES
000360             CUBE-AVG-SELLING-PRICE    PIC X(11).
000370     05  CUBE-AVG-GROSS-PROFIT         PIC S9(9)V99.
000380     05  CUBE-AVG-GROSS-PROFIT-X  REDEFINES
000390             CUBE-AVG-GROSS-PROFIT     PIC X(11).
000400     05  FILLER                        PIC X(10).
000410*
000420*    COLUMN-HEADING RECORD FOR THE CUBE OUTPUT FILE.  WRITTEN
000430*    ONCE AS THE FIRST LINE OF THE FILE BY 800-WRITE-CUBE-HDR.
000440*
000450 01  CUBE-HDR-REC.
000460     05  FILLER  PIC X(30) VALUE 'PRODUCT-NAME'.
000470     05  FILLER  PIC X(15) VALUE 'REGION'.
000480     05  FILLER  PIC X(6)  VALUE 'QUARTR'.
000490     05  FILLER  PIC X(9)  VALUE 'UNITS'.
000500     05  FILLER  PIC X(13) VALUE 'REVENUE'.
000510     05  FILLER  PIC X(9)  VALUE 'GROWTHPCT'.
000520     05  FILLER  PIC X(13) VALUE 'COGS'.
000530     05  FILLER  PIC X(13) VALUE 'GROSSPROFIT'.
000540     05  FILLER  PIC X(11) VALUE 'AVGPRICE'.
000550     05  FILLER  PIC X(11) VALUE 'AVGPROFIT'.
000560     05  FILLER  PIC X(10) VALUE SPACES.
