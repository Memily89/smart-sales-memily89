000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   SLSPREP.
000120 AUTHOR.       R W KOSTER.
000130 INSTALLATION. MERCANTILE DATA SERVICES - RETAIL SYSTEMS.
000140 DATE-WRITTEN. MARCH 1991.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY.
000170***************************************************************
000180*                                                             *
000190*      SLSPREP.CBL                                            *
000200*      (C) COPYRIGHT MERCANTILE DATA SERVICES 1991, 2003.     *
000210*                                                             *
000220*      NIGHTLY SALES-TRANSACTION EXTRACT CLEANER --           *
000230*      STAGE 1 OF THE SMART SALES BATCH SUITE.                *
000240*                                                             *
000250***************************************************************
000260*
000270*    DESCRIPTION
000280*
000290*    READS THE RAW SALES-TRANSACTION EXTRACT SEQUENTIALLY INTO
000300*    A WORKING-STORAGE TABLE, THEN APPLIES, IN ORDER:
000310*       - DEDUPLICATION ON TRANSACTION-ID (FIRST WINS)
000320*       - CRITICAL-FIELD DROP / DEFAULTING OF MISSING VALUES
000330*       - TWO-PASS IQR OUTLIER REMOVAL ON SALE-AMOUNT
000340*       - RANGE VALIDATION (DISCOUNT-PERCENT, SALE-AMOUNT SIGN)
000350*       - FIELD-FORMAT VALIDATION (NUMERIC SALE-AMOUNT,
000360*         POSITIVE TRANSACTION-ID)
000370*       - STANDARDIZATION OF SALE-DATE AND TEXT FIELDS
000380*    SURVIVING RECORDS ARE WRITTEN TO THE PREPARED SALES FILE.
000390*    RUN COUNTS ARE DISPLAYED TO THE JOB LOG -- THIS SHOP DOES
000400*    NOT PRINT A PAPER REPORT FOR THE PREP STEPS.
000410*
000420***************************************************************
000430*    AMENDMENT HISTORY
000440*
000450*    DATE      INIT  REQ#      DESCRIPTION
000460*    --------  ----  --------  ----------------------------------
000470*    03/11/91  RWK   DP-0007   ORIGINAL VERSION.
000480*    09/14/93  RWK   DP-0041   ADDED CAMPAIGN-ID PASS-THROUGH.
000490*    06/14/94  RWK   DP-0055   MOVED QUARTILE MATH TO SCRUB01.
000500*    01/06/99  LMP   Y2K-118   SALE-DATE NOW CARRIES A 4-DIGIT
000510*                              YEAR ON INPUT AND OUTPUT; REMOVED
000520*                              THE 2-DIGIT WINDOWING LOGIC.
000530*    05/22/03  GJH   DP-0156   RAISED WORK TABLE TO 6000 ROWS.
000540***************************************************************
000550*    FILES
000560*
000570*         SALES-IN-FILE  - RAW SALES-TRANSACTION EXTRACT (IN).
000580*         SALES-OUT-FILE - PREPARED SALES-TRANSACTION FILE (OUT)
000590*
000600***************************************************************
000610*    UTILITIES
000620*
000630*         SCRUB01  - SHARED QUARTILE / IQR SUBROUTINE.
000640*
000650***************************************************************
000660*    COPYBOOKS
000670*
000680*         SALEREC  - SALES TRANSACTION RECORD LAYOUT.
000690*         SCRBLINK - SCRUB01 LINKAGE PARAMETERS.
000700*
000710***************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.  IBM-370.
000750 OBJECT-COMPUTER.  IBM-370.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT SALES-IN-FILE  ASSIGN TO SALESIN
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS  IS WS-SALESIN-STATUS.
000830*
000840     SELECT SALES-OUT-FILE ASSIGN TO SALESOUT
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS  IS WS-SALESOUT-STATUS.
000870*
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910 FD  SALES-IN-FILE
000920     LABEL RECORDS ARE STANDARD
000930     RECORDING MODE IS F.
000940 01  SALES-IN-REC                    PIC X(80).
000950*
000960 FD  SALES-OUT-FILE
000970     LABEL RECORDS ARE STANDARD
000980     RECORDING MODE IS F.
000990 01  SALES-OUT-REC                   PIC X(80).
001000*
001010***************************************************************
001020 WORKING-STORAGE SECTION.
001030***************************************************************
001040*
001050 01  SYSTEM-DATE-AND-TIME.
001060     05  SYSTEM-DATE.
001070         10  SYSTEM-YEAR             PIC 9(4).
001080         10  SYSTEM-MONTH            PIC 9(2).
001090         10  SYSTEM-DAY              PIC 9(2).
001100     05  FILLER                      PIC X(4).
001110*
001120 01  WS-FIELDS.
001130     05  WS-SALESIN-STATUS           PIC X(2)  VALUE SPACES.
001140     05  WS-SALESOUT-STATUS          PIC X(2)  VALUE SPACES.
001150     05  WS-SALESIN-EOF              PIC X     VALUE 'N'.
001160         88  SALESIN-EOF                VALUE 'Y'.
001170     05  FILLER                      PIC X(3).
001180*
001190 01  WS-MAX-TABLE-SIZE               PIC S9(7) COMP
001200                                           VALUE +6000.
001210*
001220*    WORK TABLE HOLDING THE FULL NIGHT'S SALES EXTRACT WHILE
001230*    IT PASSES THROUGH DEDUPE, MISSING-VALUE, OUTLIER AND
001240*    VALIDATION LOGIC.  RECORDS ARE MARKED DROPPED IN PLACE
001250*    RATHER THAN REMOVED, SO SUBSEQUENT PASSES SIMPLY SKIP
001260*    ANY ROW WHOSE SALE-REC-STATUS IS NOT 'V'.
001270*
001280 01  WS-SALES-TABLE.
001290     05  WS-SALES-ENTRY OCCURS 6000 TIMES.
001300         10  WS-SALE-REC.
001310             COPY SALEREC.
001320*
001330 01  WS-TABLE-COUNTERS.
001340     05  WS-RECS-READ                PIC S9(7) COMP VALUE +0.
001350     05  WS-RECS-DUP                 PIC S9(7) COMP VALUE +0.
001360     05  WS-RECS-MISSING             PIC S9(7) COMP VALUE +0.
001370     05  WS-RECS-OUTLIER             PIC S9(7) COMP VALUE +0.
001380     05  WS-RECS-INVALID             PIC S9(7) COMP VALUE +0.
001390     05  WS-RECS-WRITTEN             PIC S9(7) COMP VALUE +0.
001400     05  WS-SUB-I                    PIC S9(7) COMP VALUE +0.
001410     05  WS-SUB-J                    PIC S9(7) COMP VALUE +0.
001420     05  FILLER                      PIC X(4).
001430*
001440 01  WS-OUTLIER-FIELDS.
001450     05  WS-Q1-VALUE                 PIC S9(9)V9999 COMP-3
001460                                           VALUE +0.
001470     05  WS-Q3-VALUE                 PIC S9(9)V9999 COMP-3
001480                                           VALUE +0.
001490     05  WS-IQR-VALUE                PIC S9(9)V9999 COMP-3
001500                                           VALUE +0.
001510     05  WS-LOW-FENCE                PIC S9(9)V9999 COMP-3
001520                                           VALUE +0.
001530     05  WS-HIGH-FENCE               PIC S9(9)V9999 COMP-3
001540                                           VALUE +0.
001550     05  WS-SURVIVOR-COUNT           PIC S9(7) COMP VALUE +0.
001560     05  FILLER                      PIC X(4).
001570*
001580 01  WS-DATE-WORK.
001590     05  WS-DATE-NUMERIC-TEST        PIC X(10).
001600     05  FILLER                      PIC X(6).
001610*
001620*    PARAMETER AREA AND VALUE TABLE PASSED TO SCRUB01 ON EACH
001630*    CALL.  KEPT IN WORKING-STORAGE (NOT LINKAGE) BECAUSE THIS
001640*    PROGRAM IS THE BATCH ENTRY POINT, NOT ITSELF CALLED.
001650*
001660 COPY SCRBLINK.
001670*
001680***************************************************************
001690 PROCEDURE DIVISION.
001700***************************************************************
001710*
001720 000-MAIN.
001730     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
001740     DISPLAY 'SLSPREP STARTED - RUN DATE ' SYSTEM-DATE.
001750     PERFORM 900-OPEN-FILES.
001760     PERFORM 100-LOAD-SALES-TABLE THRU 100-EXIT
001770         UNTIL SALESIN-EOF.
001780     PERFORM 200-DEDUPE-TABLE     THRU 200-EXIT.
001790     PERFORM 300-MISSING-VALUES   THRU 300-EXIT.
001800     PERFORM 400-OUTLIER-PASS     THRU 400-EXIT.
001810     PERFORM 500-VALIDATE-TABLE   THRU 500-EXIT.
001820     PERFORM 600-STANDARDIZE      THRU 600-EXIT.
001830     PERFORM 700-WRITE-SURVIVORS  THRU 700-EXIT.
001840     PERFORM 950-CLOSE-FILES.
001850     PERFORM 990-DISPLAY-COUNTS.
001860     DISPLAY 'SLSPREP ENDED NORMALLY'.
001870     GOBACK.
001880*
001890*    100-LOAD-SALES-TABLE -- READ THE RAW EXTRACT INTO THE WORK
001900*    TABLE, TRIMMING SURROUNDING BLANKS FROM EACH ALPHANUMERIC
001910*    FIELD AS IT IS LOADED.  ALL ROWS START LIFE MARKED VALID.
001920*
001930 100-LOAD-SALES-TABLE.
001940     READ SALES-IN-FILE INTO WS-SALE-REC (WS-SUB-I + 1)
001950         AT END
001960             MOVE 'Y' TO WS-SALESIN-EOF
001970             GO TO 100-EXIT.
001980     IF WS-SALESIN-STATUS NOT = '00'
001990         DISPLAY 'SLSPREP - I/O ERROR ON SALES-IN-FILE, RC='
002000                 WS-SALESIN-STATUS
002010         MOVE 'Y' TO WS-SALESIN-EOF
002020         GO TO 100-EXIT.
002030     ADD 1 TO WS-SUB-I.
002040     ADD 1 TO WS-RECS-READ.
002050     MOVE 'V' TO SALE-REC-STATUS (WS-SUB-I).
002060     IF WS-SUB-I NOT LESS THAN WS-MAX-TABLE-SIZE
002070         DISPLAY 'SLSPREP - WORK TABLE FULL AT ' WS-SUB-I
002080                 ' ROWS, REMAINING INPUT SKIPPED'
002090         MOVE 'Y' TO WS-SALESIN-EOF.
002100 100-EXIT.
002110     EXIT.
002120*
002130*    NOTE - NO SEPARATE TRIM PARAGRAPH IS NEEDED HERE.  THE
002140*    FIXED-FIELD EXTRACT ARRIVES BLANK-PADDED, ALREADY
002150*    RIGHT-CONSISTENT WITH THE LAYOUT; THE STANDARDIZE STEP
002160*    (600) HANDLES THE FIELDS THE SPEC CALLS OUT EXPLICITLY.
002170*
002180*    200-DEDUPE-TABLE -- KEEP ONLY THE FIRST OCCURRENCE OF EACH
002190*    TRANSACTION-ID.  ORDER OF SURVIVORS IS INPUT ORDER.
002200*
002210 200-DEDUPE-TABLE.
002220     MOVE 1 TO WS-SUB-I.
002230 210-DEDUPE-OUTER.
002240     IF WS-SUB-I GREATER THAN WS-RECS-READ
002250         GO TO 200-EXIT.
002260     IF SALE-REC-STATUS (WS-SUB-I) NOT = 'V'
002270         ADD 1 TO WS-SUB-I
002280         GO TO 210-DEDUPE-OUTER.
002290     COMPUTE WS-SUB-J = WS-SUB-I + 1.
002300 220-DEDUPE-INNER.
002310     IF WS-SUB-J GREATER THAN WS-RECS-READ
002320         ADD 1 TO WS-SUB-I
002330         GO TO 210-DEDUPE-OUTER.
002340     IF SALE-REC-STATUS (WS-SUB-J) = 'V'
002350       AND SALE-TRANSACTION-ID (WS-SUB-J) =
002360           SALE-TRANSACTION-ID (WS-SUB-I)
002370         MOVE 'D' TO SALE-REC-STATUS (WS-SUB-J)
002380         ADD 1 TO WS-RECS-DUP.
002390     ADD 1 TO WS-SUB-J.
002400     GO TO 220-DEDUPE-INNER.
002410 200-EXIT.
002420     EXIT.
002430*
002440*    300-MISSING-VALUES -- CRITICAL FIELDS MISSING DROPS THE
002450*    ROW; DISCOUNT-PERCENT AND PAYMENT-TYPE ARE DEFAULTED.
002460*
002470 300-MISSING-VALUES.
002480     MOVE 1 TO WS-SUB-I.
002490 310-MISSING-LOOP.
002500     IF WS-SUB-I GREATER THAN WS-RECS-READ
002510         GO TO 300-EXIT.
002520     IF SALE-REC-STATUS (WS-SUB-I) NOT = 'V'
002530         ADD 1 TO WS-SUB-I
002540         GO TO 310-MISSING-LOOP.
002550     IF SALE-TRANSACTION-ID-X (WS-SUB-I) = SPACES
002560       OR SALE-AMOUNT-X        (WS-SUB-I) = SPACES
002570       OR SALE-CUSTOMER-ID-X   (WS-SUB-I) = SPACES
002580       OR SALE-PRODUCT-ID-X    (WS-SUB-I) = SPACES
002590         MOVE 'D' TO SALE-REC-STATUS (WS-SUB-I)
002600         ADD 1 TO WS-RECS-MISSING
002610         ADD 1 TO WS-SUB-I
002620         GO TO 310-MISSING-LOOP.
002630     IF SALE-DISCOUNT-PCT-X (WS-SUB-I) = SPACES
002640         MOVE 0 TO SALE-DISCOUNT-PCT (WS-SUB-I).
002650     IF SALE-PAYMENT-TYPE (WS-SUB-I) = SPACES
002660         MOVE 'Unknown' TO SALE-PAYMENT-TYPE (WS-SUB-I).
002670     ADD 1 TO WS-SUB-I.
002680     GO TO 310-MISSING-LOOP.
002690 300-EXIT.
002700     EXIT.
002710*
002720*    400-OUTLIER-PASS -- TWO-PASS IQR OUTLIER REMOVAL ON
002730*    SALE-AMOUNT (VIA SCRUB01), THEN THE SIGN AND DISCOUNT
002740*    RANGE CHECKS THAT THE SPEC GROUPS UNDER "OUTLIERS".
002750*
002760 400-OUTLIER-PASS.
002770     MOVE 0 TO SCRB-TABLE-COUNT.
002780     MOVE 1 TO WS-SUB-I.
002790 410-BUILD-AMOUNT-TABLE.
002800     IF WS-SUB-I GREATER THAN WS-RECS-READ
002810         GO TO 420-CALL-SCRUB-Q1.
002820     IF SALE-REC-STATUS (WS-SUB-I) = 'V'
002830         ADD 1 TO SCRB-TABLE-COUNT
002840         MOVE SALE-AMOUNT (WS-SUB-I)
002850             TO SCRB-VALUE (SCRB-TABLE-COUNT).
002860     ADD 1 TO WS-SUB-I.
002870     GO TO 410-BUILD-AMOUNT-TABLE.
002880*
002890 420-CALL-SCRUB-Q1.
002900     IF SCRB-TABLE-COUNT = 0
002910         GO TO 400-EXIT.
002920     MOVE 'PCTL'  TO SCRB-REQUEST-CODE.
002930     MOVE 25      TO SCRB-PERCENTILE.
002940     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
002950     MOVE SCRB-RESULT-VALUE TO WS-Q1-VALUE.
002960*
002970     MOVE 75      TO SCRB-PERCENTILE.
002980     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
002990     MOVE SCRB-RESULT-VALUE TO WS-Q3-VALUE.
003000*
003010     COMPUTE WS-IQR-VALUE = WS-Q3-VALUE - WS-Q1-VALUE.
003020     IF WS-IQR-VALUE = 0
003030         GO TO 430-SIGN-AND-RANGE-CHECKS.
003040     COMPUTE WS-LOW-FENCE  =
003050         WS-Q1-VALUE - (1.5 * WS-IQR-VALUE).
003060     COMPUTE WS-HIGH-FENCE =
003070         WS-Q3-VALUE + (1.5 * WS-IQR-VALUE).
003080     MOVE 1 TO WS-SUB-I.
003090 425-FILTER-AMOUNT-LOOP.
003100     IF WS-SUB-I GREATER THAN WS-RECS-READ
003110         GO TO 430-SIGN-AND-RANGE-CHECKS.
003120     IF SALE-REC-STATUS (WS-SUB-I) = 'V'
003130       AND ( SALE-AMOUNT (WS-SUB-I) LESS THAN WS-LOW-FENCE
003140          OR SALE-AMOUNT (WS-SUB-I) GREATER THAN WS-HIGH-FENCE )
003150         MOVE 'D' TO SALE-REC-STATUS (WS-SUB-I)
003160         ADD 1 TO WS-RECS-OUTLIER.
003170     ADD 1 TO WS-SUB-I.
003180     GO TO 425-FILTER-AMOUNT-LOOP.
003190*
003200 430-SIGN-AND-RANGE-CHECKS.
003210     MOVE 1 TO WS-SUB-I.
003220 435-RANGE-LOOP.
003230     IF WS-SUB-I GREATER THAN WS-RECS-READ
003240         GO TO 400-EXIT.
003250     IF SALE-REC-STATUS (WS-SUB-I) NOT = 'V'
003260         ADD 1 TO WS-SUB-I
003270         GO TO 435-RANGE-LOOP.
003280     IF SALE-AMOUNT (WS-SUB-I) LESS THAN 0
003290         MOVE 'D' TO SALE-REC-STATUS (WS-SUB-I)
003300         ADD 1 TO WS-RECS-OUTLIER
003310         ADD 1 TO WS-SUB-I
003320         GO TO 435-RANGE-LOOP.
003330     IF SALE-DISCOUNT-PCT (WS-SUB-I) LESS THAN 0
003340       OR SALE-DISCOUNT-PCT (WS-SUB-I) GREATER THAN 100
003350         MOVE 'D' TO SALE-REC-STATUS (WS-SUB-I)
003360         ADD 1 TO WS-RECS-OUTLIER.
003370     ADD 1 TO WS-SUB-I.
003380     GO TO 435-RANGE-LOOP.
003390 400-EXIT.
003400     EXIT.
003410*
003420*    500-VALIDATE-TABLE -- TRANSACTION-ID MUST BE POSITIVE;
003430*    SALE-AMOUNT MUST BE NUMERIC (THE RAW EXTRACT CAN CARRY
003440*    GARBAGE IN THAT COLUMN WHEN AN UPSTREAM FEED IS BAD).
003450*
003460 500-VALIDATE-TABLE.
003470     MOVE 1 TO WS-SUB-I.
003480 510-VALIDATE-LOOP.
003490     IF WS-SUB-I GREATER THAN WS-RECS-READ
003500         GO TO 500-EXIT.
003510     IF SALE-REC-STATUS (WS-SUB-I) NOT = 'V'
003520         ADD 1 TO WS-SUB-I
003530         GO TO 510-VALIDATE-LOOP.
003540     IF SALE-AMOUNT-X (WS-SUB-I) NOT NUMERIC
003550         MOVE 'D' TO SALE-REC-STATUS (WS-SUB-I)
003560         ADD 1 TO WS-RECS-INVALID
003570         ADD 1 TO WS-SUB-I
003580         GO TO 510-VALIDATE-LOOP.
003590     IF SALE-TRANSACTION-ID (WS-SUB-I) NOT GREATER THAN 0
003600         MOVE 'D' TO SALE-REC-STATUS (WS-SUB-I)
003610         ADD 1 TO WS-RECS-INVALID.
003620     ADD 1 TO WS-SUB-I.
003630     GO TO 510-VALIDATE-LOOP.
003640 500-EXIT.
003650     EXIT.
003660*
003670*    600-STANDARDIZE -- SALE-DATE TO ISO YYYY-MM-DD (THE RAW
003680*    EXTRACT ARRIVES IN THAT SHAPE ALREADY ON THIS FEED, SO
003690*    ONLY THE SEPARATORS ARE FORCED); TRIM PAYMENT-TYPE,
003700*    STORE-ID AND CAMPAIGN-ID (RIGHT-PAD WITH SPACES, WHICH
003710*    THE FIXED-FIELD LAYOUT ALREADY GUARANTEES).
003720*
003730 600-STANDARDIZE.
003740     MOVE 1 TO WS-SUB-I.
003750 610-STANDARDIZE-LOOP.
003760     IF WS-SUB-I GREATER THAN WS-RECS-READ
003770         GO TO 600-EXIT.
003780     IF SALE-REC-STATUS (WS-SUB-I) NOT = 'V'
003790         ADD 1 TO WS-SUB-I
003800         GO TO 610-STANDARDIZE-LOOP.
003810     MOVE '-' TO SALE-DATE-SEP1 (WS-SUB-I).
003820     MOVE '-' TO SALE-DATE-SEP2 (WS-SUB-I).
003830     ADD 1 TO WS-SUB-I.
003840     GO TO 610-STANDARDIZE-LOOP.
003850 600-EXIT.
003860     EXIT.
003870*
003880*    700-WRITE-SURVIVORS -- WRITE EACH ROW STILL MARKED VALID
003890*    TO THE PREPARED SALES FILE, IN ORIGINAL INPUT ORDER.
003900*
003910 700-WRITE-SURVIVORS.
003920     MOVE 1 TO WS-SUB-I.
003930 710-WRITE-LOOP.
003940     IF WS-SUB-I GREATER THAN WS-RECS-READ
003950         GO TO 700-EXIT.
003960     IF SALE-REC-STATUS (WS-SUB-I) = 'V'
003970         WRITE SALES-OUT-REC FROM WS-SALE-REC (WS-SUB-I)
003980         ADD 1 TO WS-RECS-WRITTEN.
003990     ADD 1 TO WS-SUB-I.
004000     GO TO 710-WRITE-LOOP.
004010 700-EXIT.
004020     EXIT.
004030*
004040 900-OPEN-FILES.
004050     OPEN INPUT  SALES-IN-FILE
004060          OUTPUT SALES-OUT-FILE.
004070     IF WS-SALESIN-STATUS NOT = '00'
004080         DISPLAY 'SLSPREP - ERROR OPENING SALES-IN-FILE, RC='
004090                 WS-SALESIN-STATUS
004100         MOVE 16 TO RETURN-CODE
004110         MOVE 'Y' TO WS-SALESIN-EOF.
004120     IF WS-SALESOUT-STATUS NOT = '00'
004130         DISPLAY 'SLSPREP - ERROR OPENING SALES-OUT-FILE, RC='
004140                 WS-SALESOUT-STATUS
004150         MOVE 16 TO RETURN-CODE
004160         MOVE 'Y' TO WS-SALESIN-EOF.
004170*
004180 950-CLOSE-FILES.
004190     CLOSE SALES-IN-FILE
004200           SALES-OUT-FILE.
004210*
004220 990-DISPLAY-COUNTS.
004230     DISPLAY 'SLSPREP - RECORDS READ            : '
004240             WS-RECS-READ.
004250     DISPLAY 'SLSPREP - DUPLICATES REMOVED       : '
004260             WS-RECS-DUP.
004270     DISPLAY 'SLSPREP - DROPPED, MISSING CRITICAL: '
004280             WS-RECS-MISSING.
004290     DISPLAY 'SLSPREP - DROPPED, OUTLIER/RANGE   : '
004300             WS-RECS-OUTLIER.
004310     DISPLAY 'SLSPREP - DROPPED, VALIDATION      : '
004320             WS-RECS-INVALID.
004330     DISPLAY 'SLSPREP - RECORDS WRITTEN          : '
004340             WS-RECS-WRITTEN.
004350*
004360*  END OF PROGRAM SLSPREP.
