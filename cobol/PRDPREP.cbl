000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   PRDPREP.
000120 AUTHOR.       R W KOSTER.
000130 INSTALLATION. MERCANTILE DATA SERVICES - RETAIL SYSTEMS.
000140 DATE-WRITTEN. MARCH 1991.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY.
000170***************************************************************
000180*                                                             *
000190*      PRDPREP.CBL                                            *
000200*      (C) COPYRIGHT MERCANTILE DATA SERVICES 1991, 2003.     *
000210*                                                             *
000220*      NIGHTLY PRODUCT-MASTER EXTRACT CLEANER --              *
000230*      STAGE 1 OF THE SMART SALES BATCH SUITE.                *
000240*                                                             *
000250***************************************************************
000260*
000270*    DESCRIPTION
000280*
000290*    READS THE RAW PRODUCT EXTRACT SEQUENTIALLY INTO A
000300*    WORKING-STORAGE TABLE, THEN APPLIES, IN ORDER:
000310*       - DEDUPLICATION BY PRODUCT-ID (FIRST OCCURRENCE WINS)
000320*       - MISSING-VALUE COUNTING ONLY -- THIS EXTRACT IS
000330*         PASSED THROUGH UNCHANGED FOR BLANKS, UNLIKE THE
000340*         SALES AND CUSTOMER EXTRACTS
000350*       - SEQUENTIAL IQR OUTLIER REMOVAL, UNIT-PRICE THEN
000360*         STOCK-COUNT, SKIPPING EITHER COLUMN WHEN ITS IQR
000370*         COMES BACK ZERO
000380*       - REVALIDATION OF PRODUCT-ID, UNIT-PRICE AND
000390*         STOCK-COUNT (COVERS THE NEGATIVE-VALUE DROP CALLED
000400*         FOR AFTER THE OUTLIER PASS AS WELL AS THE STANDING
000410*         VALIDATION RULE)
000420*       - TEXT STANDARDIZATION (PRODUCT-NAME TO TITLE CASE,
000430*         CATEGORY TO LOWER CASE)
000440*    SURVIVING RECORDS ARE WRITTEN TO THE PREPARED PRODUCT
000450*    FILE.  RUN COUNTS ARE DISPLAYED TO THE JOB LOG.
000460*
000470***************************************************************
000480*    AMENDMENT HISTORY
000490*
000500*    DATE      INIT  REQ#      DESCRIPTION
000510*    --------  ----  --------  ----------------------------------
000520*    03/11/91  RWK   DP-0007   ORIGINAL VERSION.
000530*    02/19/95  RWK   DP-0068   ADDED SUPPLIER STANDARDIZATION.
000540*    06/14/94  RWK   DP-0055   MOVED QUARTILE MATH TO SCRUB01.
000550*    01/06/99  LMP   Y2K-118   NO DATE FIELDS IN THIS RECORD.
000560*                              REVIEWED, NO CHANGE REQUIRED.
000570*    05/22/03  GJH   DP-0156   RAISED WORK TABLE TO 6000 ROWS.
000580***************************************************************
000590*    FILES
000600*
000610*         PROD-IN-FILE  - RAW PRODUCT EXTRACT (INPUT).
000620*         PROD-OUT-FILE - PREPARED PRODUCT FILE (OUTPUT).
000630*
000640***************************************************************
000650*    UTILITIES
000660*
000670*         SCRUB01  - SHARED QUARTILE / IQR SUBROUTINE.
000680*
000690***************************************************************
000700*    COPYBOOKS
000710*
000720*         PRODREC  - PRODUCT MASTER RECORD LAYOUT.
000730*         SCRBLINK - SCRUB01 LINKAGE PARAMETERS.
000740*
000750***************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.  IBM-370.
000790 OBJECT-COMPUTER.  IBM-370.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT PROD-IN-FILE  ASSIGN TO PRODIN
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS  IS WS-PRODIN-STATUS.
000870*
000880     SELECT PROD-OUT-FILE ASSIGN TO PRODOUT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS  IS WS-PRODOUT-STATUS.
000910*
000920 DATA DIVISION.
000930 FILE SECTION.
000940*
000950 FD  PROD-IN-FILE
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F.
000980 01  PROD-IN-REC                     PIC X(100).
000990*
001000 FD  PROD-OUT-FILE
001010     LABEL RECORDS ARE STANDARD
001020     RECORDING MODE IS F.
001030 01  PROD-OUT-REC                    PIC X(100).
001040*
001050***************************************************************
001060 WORKING-STORAGE SECTION.
001070***************************************************************
001080*
001090 01  SYSTEM-DATE-AND-TIME.
001100     05  SYSTEM-DATE.
001110         10  SYSTEM-YEAR             PIC 9(4).
001120         10  SYSTEM-MONTH            PIC 9(2).
001130         10  SYSTEM-DAY              PIC 9(2).
001140     05  FILLER                      PIC X(4).
001150*
001160 01  WS-FIELDS.
001170     05  WS-PRODIN-STATUS            PIC X(2)  VALUE SPACES.
001180     05  WS-PRODOUT-STATUS           PIC X(2)  VALUE SPACES.
001190     05  WS-PRODIN-EOF               PIC X     VALUE 'N'.
001200         88  PRODIN-EOF                 VALUE 'Y'.
001210     05  FILLER                      PIC X(3).
001220*
001230 01  WS-MAX-TABLE-SIZE               PIC S9(7) COMP
001240                                           VALUE +6000.
001250*
001260*    WORK TABLE HOLDING THE FULL NIGHT'S PRODUCT EXTRACT.
001270*    ROWS ARE MARKED DROPPED IN PLACE; LATER PASSES SKIP ANY
001280*    ROW WHOSE PROD-REC-STATUS IS NOT 'V'.
001290*
001300 01  WS-PROD-TABLE.
001310     05  WS-PROD-ENTRY OCCURS 6000 TIMES.
001320         10  WS-PROD-REC.
001330             COPY PRODREC.
001340*
001350 01  WS-TABLE-COUNTERS.
001360     05  WS-RECS-READ                PIC S9(7) COMP VALUE +0.
001370     05  WS-RECS-DUP                 PIC S9(7) COMP VALUE +0.
001380     05  WS-RECS-MISSING             PIC S9(7) COMP VALUE +0.
001390     05  WS-RECS-OUTLIER             PIC S9(7) COMP VALUE +0.
001400     05  WS-RECS-INVALID             PIC S9(7) COMP VALUE +0.
001410     05  WS-RECS-WRITTEN             PIC S9(7) COMP VALUE +0.
001420     05  WS-SUB-I                    PIC S9(7) COMP VALUE +0.
001430     05  WS-SUB-J                    PIC S9(7) COMP VALUE +0.
001440     05  WS-SUB-K                    PIC S9(7) COMP VALUE +0.
001450     05  FILLER                      PIC X(4).
001460*
001470 01  WS-OUTLIER-FIELDS.
001480     05  WS-Q1-VALUE                 PIC S9(9)V9999 COMP-3
001490                                           VALUE +0.
001500     05  WS-Q3-VALUE                 PIC S9(9)V9999 COMP-3
001510                                           VALUE +0.
001520     05  WS-IQR-VALUE                PIC S9(9)V9999 COMP-3
001530                                           VALUE +0.
001540     05  WS-LOW-FENCE                PIC S9(9)V9999 COMP-3
001550                                           VALUE +0.
001560     05  WS-HIGH-FENCE               PIC S9(9)V9999 COMP-3
001570                                           VALUE +0.
001580     05  FILLER                      PIC X(4).
001590*
001600*    STANDARDIZATION WORK AREAS -- TITLE-CASING PRODUCT-NAME
001610*    IS DONE ONE BYTE AT A TIME BY REFERENCE MODIFICATION SO
001620*    THAT NO INTRINSIC FUNCTION IS NEEDED.
001630*
001640 01  WS-STANDARDIZE-FIELDS.
001650     05  WS-PREV-BYTE                PIC X     VALUE SPACE.
001660     05  FILLER                      PIC X(4).
001670*
001680 COPY SCRBLINK.
001690*
001700***************************************************************
001710 PROCEDURE DIVISION.
001720***************************************************************
001730*
001740 000-MAIN.
001750     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
001760     DISPLAY 'PRDPREP STARTED - RUN DATE ' SYSTEM-DATE.
001770     PERFORM 900-OPEN-FILES.
001780     PERFORM 100-LOAD-PROD-TABLE  THRU 100-EXIT
001790         UNTIL PRODIN-EOF.
001800     PERFORM 200-DEDUPE-TABLE     THRU 200-EXIT.
001810     PERFORM 300-MISSING-VALUES   THRU 300-EXIT.
001820     PERFORM 400-OUTLIER-PRICE    THRU 400-EXIT.
001830     PERFORM 450-OUTLIER-STOCK    THRU 450-EXIT.
001840     PERFORM 500-VALIDATE-TABLE   THRU 500-EXIT.
001850     PERFORM 600-STANDARDIZE      THRU 600-EXIT.
001860     PERFORM 700-WRITE-SURVIVORS  THRU 700-EXIT.
001870     PERFORM 950-CLOSE-FILES.
001880     PERFORM 990-DISPLAY-COUNTS.
001890     DISPLAY 'PRDPREP ENDED NORMALLY'.
001900     GOBACK.
001910*
001920*    100-LOAD-PROD-TABLE -- READ THE RAW EXTRACT INTO THE
001930*    WORK TABLE.  ALL ROWS START LIFE MARKED VALID.
001940*
001950 100-LOAD-PROD-TABLE.
001960     READ PROD-IN-FILE INTO WS-PROD-REC (WS-SUB-I + 1)
001970         AT END
001980             MOVE 'Y' TO WS-PRODIN-EOF
001990             GO TO 100-EXIT.
002000     IF WS-PRODIN-STATUS NOT = '00'
002010         DISPLAY 'PRDPREP - I/O ERROR ON PROD-IN-FILE, RC='
002020                 WS-PRODIN-STATUS
002030         MOVE 'Y' TO WS-PRODIN-EOF
002040         GO TO 100-EXIT.
002050     ADD 1 TO WS-SUB-I.
002060     ADD 1 TO WS-RECS-READ.
002070     MOVE 'V' TO PROD-REC-STATUS (WS-SUB-I).
002080     IF WS-SUB-I NOT LESS THAN WS-MAX-TABLE-SIZE
002090         DISPLAY 'PRDPREP - WORK TABLE FULL AT ' WS-SUB-I
002100                 ' ROWS, REMAINING INPUT SKIPPED'
002110         MOVE 'Y' TO WS-PRODIN-EOF.
002120 100-EXIT.
002130     EXIT.
002140*
002150*    200-DEDUPE-TABLE -- KEEP THE FIRST RECORD SEEN FOR EACH
002160*    PRODUCT-ID; LATER ROWS WITH THE SAME KEY ARE DROPPED.
002170*
002180 200-DEDUPE-TABLE.
002190     MOVE 1 TO WS-SUB-I.
002200 210-DEDUPE-OUTER.
002210     IF WS-SUB-I GREATER THAN WS-RECS-READ
002220         GO TO 200-EXIT.
002230     IF PROD-REC-STATUS (WS-SUB-I) NOT = 'V'
002240         ADD 1 TO WS-SUB-I
002250         GO TO 210-DEDUPE-OUTER.
002260     COMPUTE WS-SUB-J = WS-SUB-I + 1.
002270 220-DEDUPE-INNER.
002280     IF WS-SUB-J GREATER THAN WS-RECS-READ
002290         ADD 1 TO WS-SUB-I
002300         GO TO 210-DEDUPE-OUTER.
002310     IF PROD-REC-STATUS (WS-SUB-J) = 'V'
002320       AND PROD-PRODUCT-ID-X (WS-SUB-J) =
002330           PROD-PRODUCT-ID-X (WS-SUB-I)
002340         MOVE 'D' TO PROD-REC-STATUS (WS-SUB-J)
002350         ADD 1 TO WS-RECS-DUP.
002360     ADD 1 TO WS-SUB-J.
002370     GO TO 220-DEDUPE-INNER.
002380 200-EXIT.
002390     EXIT.
002400*
002410*    300-MISSING-VALUES -- THE PRODUCT EXTRACT GETS NO DROPS
002420*    OR FILLS FOR MISSING VALUES, UNLIKE THE SALES AND
002430*    CUSTOMER EXTRACTS.  BLANK NUMERIC FIELDS ARE ONLY
002440*    COUNTED HERE FOR THE RUN REPORT.
002450*
002460 300-MISSING-VALUES.
002470     MOVE 1 TO WS-SUB-I.
002480 310-MISSING-LOOP.
002490     IF WS-SUB-I GREATER THAN WS-RECS-READ
002500         GO TO 300-EXIT.
002510     IF PROD-REC-STATUS (WS-SUB-I) = 'V'
002520       AND ( PROD-UNIT-PRICE-X (WS-SUB-I) = SPACES
002530          OR PROD-STOCK-COUNT-X (WS-SUB-I) = SPACES
002540          OR PROD-PRODUCT-NAME (WS-SUB-I) = SPACES )
002550         ADD 1 TO WS-RECS-MISSING.
002560     ADD 1 TO WS-SUB-I.
002570     GO TO 310-MISSING-LOOP.
002580 300-EXIT.
002590     EXIT.
002600*
002610*    400-OUTLIER-PRICE -- IQR FILTER ON UNIT-PRICE.  A
002620*    BLANK UNIT-PRICE IS EXCLUDED FROM THE QUARTILE TABLE AND
002630*    LEFT ALONE BY THE FILTER LOOP.
002640*
002650 400-OUTLIER-PRICE.
002660     MOVE 0 TO SCRB-TABLE-COUNT.
002670     MOVE 1 TO WS-SUB-I.
002680 410-BUILD-PRICE-TABLE.
002690     IF WS-SUB-I GREATER THAN WS-RECS-READ
002700         GO TO 420-CALL-PRICE-QUARTILES.
002710     IF PROD-REC-STATUS (WS-SUB-I) = 'V'
002720       AND PROD-UNIT-PRICE-X (WS-SUB-I) NOT = SPACES
002730         ADD 1 TO SCRB-TABLE-COUNT
002740         MOVE PROD-UNIT-PRICE (WS-SUB-I)
002750             TO SCRB-VALUE (SCRB-TABLE-COUNT).
002760     ADD 1 TO WS-SUB-I.
002770     GO TO 410-BUILD-PRICE-TABLE.
002780*
002790 420-CALL-PRICE-QUARTILES.
002800     IF SCRB-TABLE-COUNT = 0
002810         GO TO 400-EXIT.
002820     MOVE 'PCTL' TO SCRB-REQUEST-CODE.
002830     MOVE 25     TO SCRB-PERCENTILE.
002840     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
002850     MOVE SCRB-RESULT-VALUE TO WS-Q1-VALUE.
002860*
002870     MOVE 75     TO SCRB-PERCENTILE.
002880     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
002890     MOVE SCRB-RESULT-VALUE TO WS-Q3-VALUE.
002900*
002910     COMPUTE WS-IQR-VALUE = WS-Q3-VALUE - WS-Q1-VALUE.
002920     IF WS-IQR-VALUE = 0
002930         GO TO 400-EXIT.
002940     COMPUTE WS-LOW-FENCE  =
002950         WS-Q1-VALUE - (1.5 * WS-IQR-VALUE).
002960     COMPUTE WS-HIGH-FENCE =
002970         WS-Q3-VALUE + (1.5 * WS-IQR-VALUE).
002980     MOVE 1 TO WS-SUB-I.
002990 425-FILTER-PRICE-LOOP.
003000     IF WS-SUB-I GREATER THAN WS-RECS-READ
003010         GO TO 400-EXIT.
003020     IF PROD-REC-STATUS (WS-SUB-I) = 'V'
003030       AND PROD-UNIT-PRICE-X (WS-SUB-I) NOT = SPACES
003040       AND ( PROD-UNIT-PRICE (WS-SUB-I) LESS THAN WS-LOW-FENCE
003050          OR PROD-UNIT-PRICE (WS-SUB-I) GREATER THAN
003060                 WS-HIGH-FENCE )
003070         MOVE 'D' TO PROD-REC-STATUS (WS-SUB-I)
003080         ADD 1 TO WS-RECS-OUTLIER.
003090     ADD 1 TO WS-SUB-I.
003100     GO TO 425-FILTER-PRICE-LOOP.
003110 400-EXIT.
003120     EXIT.
003130*
003140*    450-OUTLIER-STOCK -- IQR FILTER ON STOCK-COUNT, COMPUTED
003150*    AFTER THE UNIT-PRICE FILTER HAS ALREADY BEEN APPLIED
003160*    (SEQUENTIAL FILTERING PER SPEC).
003170*
003180 450-OUTLIER-STOCK.
003190     MOVE 0 TO SCRB-TABLE-COUNT.
003200     MOVE 1 TO WS-SUB-I.
003210 460-BUILD-STOCK-TABLE.
003220     IF WS-SUB-I GREATER THAN WS-RECS-READ
003230         GO TO 470-CALL-STOCK-QUARTILES.
003240     IF PROD-REC-STATUS (WS-SUB-I) = 'V'
003250       AND PROD-STOCK-COUNT-X (WS-SUB-I) NOT = SPACES
003260         ADD 1 TO SCRB-TABLE-COUNT
003270         MOVE PROD-STOCK-COUNT (WS-SUB-I)
003280             TO SCRB-VALUE (SCRB-TABLE-COUNT).
003290     ADD 1 TO WS-SUB-I.
003300     GO TO 460-BUILD-STOCK-TABLE.
003310*
003320 470-CALL-STOCK-QUARTILES.
003330     IF SCRB-TABLE-COUNT = 0
003340         GO TO 450-EXIT.
003350     MOVE 'PCTL' TO SCRB-REQUEST-CODE.
003360     MOVE 25     TO SCRB-PERCENTILE.
003370     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
003380     MOVE SCRB-RESULT-VALUE TO WS-Q1-VALUE.
003390*
003400     MOVE 75     TO SCRB-PERCENTILE.
003410     CALL 'SCRUB01' USING SCRB-PARM-AREA, SCRB-VALUE-TABLE.
003420     MOVE SCRB-RESULT-VALUE TO WS-Q3-VALUE.
003430*
003440     COMPUTE WS-IQR-VALUE = WS-Q3-VALUE - WS-Q1-VALUE.
003450     IF WS-IQR-VALUE = 0
003460         GO TO 450-EXIT.
003470     COMPUTE WS-LOW-FENCE  =
003480         WS-Q1-VALUE - (1.5 * WS-IQR-VALUE).
003490     COMPUTE WS-HIGH-FENCE =
003500         WS-Q3-VALUE + (1.5 * WS-IQR-VALUE).
003510     MOVE 1 TO WS-SUB-I.
003520 475-FILTER-STOCK-LOOP.
003530     IF WS-SUB-I GREATER THAN WS-RECS-READ
003540         GO TO 450-EXIT.
003550     IF PROD-REC-STATUS (WS-SUB-I) = 'V'
003560       AND PROD-STOCK-COUNT-X (WS-SUB-I) NOT = SPACES
003570       AND ( PROD-STOCK-COUNT (WS-SUB-I) LESS THAN WS-LOW-FENCE
003580          OR PROD-STOCK-COUNT (WS-SUB-I) GREATER THAN
003590                 WS-HIGH-FENCE )
003600         MOVE 'D' TO PROD-REC-STATUS (WS-SUB-I)
003610         ADD 1 TO WS-RECS-OUTLIER.
003620     ADD 1 TO WS-SUB-I.
003630     GO TO 475-FILTER-STOCK-LOOP.
003640 450-EXIT.
003650     EXIT.
003660*
003670*    500-VALIDATE-TABLE -- PRODUCT-ID MUST BE POSITIVE;
003680*    UNIT-PRICE AND STOCK-COUNT MUST NOT BE NEGATIVE.  THIS
003690*    SINGLE PASS COVERS BOTH THE NEGATIVE-VALUE DROP CALLED
003700*    FOR RIGHT AFTER THE OUTLIER PASS AND THE STANDING
003710*    VALIDATION RULE, SINCE THE TWO CHECKS ARE IDENTICAL.
003720*
003730 500-VALIDATE-TABLE.
003740     MOVE 1 TO WS-SUB-I.
003750 510-VALIDATE-LOOP.
003760     IF WS-SUB-I GREATER THAN WS-RECS-READ
003770         GO TO 500-EXIT.
003780     IF PROD-REC-STATUS (WS-SUB-I) NOT = 'V'
003790         ADD 1 TO WS-SUB-I
003800         GO TO 510-VALIDATE-LOOP.
003810     IF PROD-PRODUCT-ID-X (WS-SUB-I) = SPACES
003820       OR PROD-PRODUCT-ID-X (WS-SUB-I) NOT NUMERIC
003830       OR PROD-PRODUCT-ID (WS-SUB-I) NOT GREATER THAN 0
003840         MOVE 'D' TO PROD-REC-STATUS (WS-SUB-I)
003850         ADD 1 TO WS-RECS-INVALID
003860         ADD 1 TO WS-SUB-I
003870         GO TO 510-VALIDATE-LOOP.
003880     IF PROD-UNIT-PRICE-X (WS-SUB-I) NOT = SPACES
003890       AND PROD-UNIT-PRICE (WS-SUB-I) LESS THAN 0
003900         MOVE 'D' TO PROD-REC-STATUS (WS-SUB-I)
003910         ADD 1 TO WS-RECS-INVALID
003920         ADD 1 TO WS-SUB-I
003930         GO TO 510-VALIDATE-LOOP.
003940     IF PROD-STOCK-COUNT-X (WS-SUB-I) NOT = SPACES
003950       AND PROD-STOCK-COUNT (WS-SUB-I) LESS THAN 0
003960         MOVE 'D' TO PROD-REC-STATUS (WS-SUB-I)
003970         ADD 1 TO WS-RECS-INVALID.
003980     ADD 1 TO WS-SUB-I.
003990     GO TO 510-VALIDATE-LOOP.
004000 500-EXIT.
004010     EXIT.
004020*
004030*    600-STANDARDIZE -- TITLE-CASE PRODUCT-NAME, LOWER-CASE
004040*    CATEGORY.  UNIT-PRICE AND STOCK-COUNT NEED NO SEPARATE
004050*    ROUNDING STEP HERE -- THE RECORD LAYOUT ONLY EVER CARRIES
004060*    2 DECIMAL PLACES FOR PRICE AND NO DECIMAL PLACES FOR
004070*    STOCK, SO BOTH ARE ALREADY AT THEIR REQUIRED PRECISION
004080*    THE MOMENT THEY ARE READ.  SUPPLIER AND PRODUCT-NAME
004090*    ARRIVE LEFT-JUSTIFIED AND BLANK-PADDED FROM THE FIXED-
004100*    FIELD EXTRACT, SO NO SEPARATE TRIM STEP IS NEEDED EITHER.
004110*
004120 600-STANDARDIZE.
004130     MOVE 1 TO WS-SUB-I.
004140 610-STANDARDIZE-LOOP.
004150     IF WS-SUB-I GREATER THAN WS-RECS-READ
004160         GO TO 600-EXIT.
004170     IF PROD-REC-STATUS (WS-SUB-I) NOT = 'V'
004180         ADD 1 TO WS-SUB-I
004190         GO TO 610-STANDARDIZE-LOOP.
004200     INSPECT PROD-PRODUCT-NAME (WS-SUB-I) CONVERTING
004210         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004220         'abcdefghijklmnopqrstuvwxyz'.
004230     INSPECT PROD-CATEGORY (WS-SUB-I) CONVERTING
004240         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004250         'abcdefghijklmnopqrstuvwxyz'.
004260     MOVE SPACE TO WS-PREV-BYTE.
004270     MOVE 1 TO WS-SUB-K.
004280 620-TITLECASE-LOOP.
004290     IF WS-SUB-K GREATER THAN 30
004300         GO TO 610-NEXT-RECORD.
004310     IF WS-SUB-K = 1 OR WS-PREV-BYTE = SPACE
004320         INSPECT PROD-PRODUCT-NAME (WS-SUB-I) (WS-SUB-K:1)
004330             CONVERTING 'abcdefghijklmnopqrstuvwxyz' TO
004340             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004350     MOVE PROD-PRODUCT-NAME (WS-SUB-I) (WS-SUB-K:1)
004360         TO WS-PREV-BYTE.
004370     ADD 1 TO WS-SUB-K.
004380     GO TO 620-TITLECASE-LOOP.
004390 610-NEXT-RECORD.
004400     ADD 1 TO WS-SUB-I.
004410     GO TO 610-STANDARDIZE-LOOP.
004420 600-EXIT.
004430     EXIT.
004440*
004450*    700-WRITE-SURVIVORS -- WRITE SURVIVING ROWS IN ORIGINAL
004460*    INPUT ORDER.
004470*
004480 700-WRITE-SURVIVORS.
004490     MOVE 1 TO WS-SUB-I.
004500 710-WRITE-LOOP.
004510     IF WS-SUB-I GREATER THAN WS-RECS-READ
004520         GO TO 700-EXIT.
004530     IF PROD-REC-STATUS (WS-SUB-I) = 'V'
004540         WRITE PROD-OUT-REC FROM WS-PROD-REC (WS-SUB-I)
004550         ADD 1 TO WS-RECS-WRITTEN.
004560     ADD 1 TO WS-SUB-I.
004570     GO TO 710-WRITE-LOOP.
004580 700-EXIT.
004590     EXIT.
004600*
004610 900-OPEN-FILES.
004620     OPEN INPUT  PROD-IN-FILE
004630          OUTPUT PROD-OUT-FILE.
004640     IF WS-PRODIN-STATUS NOT = '00'
004650         DISPLAY 'PRDPREP - ERROR OPENING PROD-IN-FILE, RC='
004660                 WS-PRODIN-STATUS
004670         MOVE 16 TO RETURN-CODE
004680         MOVE 'Y' TO WS-PRODIN-EOF.
004690     IF WS-PRODOUT-STATUS NOT = '00'
004700         DISPLAY 'PRDPREP - ERROR OPENING PROD-OUT-FILE, RC='
004710                 WS-PRODOUT-STATUS
004720         MOVE 16 TO RETURN-CODE
004730         MOVE 'Y' TO WS-PRODIN-EOF.
004740*
004750 950-CLOSE-FILES.
004760     CLOSE PROD-IN-FILE
004770           PROD-OUT-FILE.
004780*
004790 990-DISPLAY-COUNTS.
004800     DISPLAY 'PRDPREP - RECORDS READ            : '
004810             WS-RECS-READ.
004820     DISPLAY 'PRDPREP - DUPLICATES REMOVED       : '
004830             WS-RECS-DUP.
004840     DISPLAY 'PRDPREP - MISSING VALUES (LOGGED)  : '
004850             WS-RECS-MISSING.
004860     DISPLAY 'PRDPREP - DROPPED, OUTLIER         : '
004870             WS-RECS-OUTLIER.
004880     DISPLAY 'PRDPREP - DROPPED, INVALID VALUE   : '
004890             WS-RECS-INVALID.
004900     DISPLAY 'PRDPREP - RECORDS WRITTEN          : '
004910             WS-RECS-WRITTEN.
004920*
004930*  END OF PROGRAM PRDPREP.
