000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   OLAPCUBE.
000120 AUTHOR.       D K SANTOS.
000130 INSTALLATION. MERCANTILE DATA SERVICES - RETAIL SYSTEMS.
000140 DATE-WRITTEN. NOVEMBER 1992.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED - INTERNAL USE ONLY.
000170***************************************************************
000180*                                                             *
000190*      OLAPCUBE.CBL                                           *
000200*      (C) COPYRIGHT MERCANTILE DATA SERVICES 1992, 2003.     *
000210*                                                             *
000220*      NIGHTLY SALES CUBING PROGRAM -- FINAL STAGE OF THE     *
000230*      SMART SALES BATCH SUITE.  RUNS AFTER SLSPREP, CUSPREP  *
000240*      AND PRDPREP HAVE PRODUCED THE PREPARED FILES.          *
000250*                                                             *
000260***************************************************************
000270*
000280*    DESCRIPTION
000290*
000300*    LOADS THE PREPARED PRODUCT AND CUSTOMER FILES ENTIRELY
000310*    INTO WORKING-STORAGE TABLES (BOTH ARE SMALL REFERENCE
000320*    FILES), THEN READS THE PREPARED SALES FILE ONE RECORD AT
000330*    A TIME.  FOR EACH SALES RECORD IT LOOKS UP THE PRODUCT
000340*    AND CUSTOMER (LEFT JOINS -- A MISSED LOOKUP LEAVES THE
000350*    JOINED FIELDS BLANK OR ZERO RATHER THAN REJECTING THE
000360*    RECORD), DERIVES THE SALE QUARTER, REGION AND MEASURES,
000370*    AND POSTS THE RESULT INTO AN IN-MEMORY CUBE-CELL TABLE
000380*    KEYED BY PRODUCT-NAME / REGION / QUARTER.  ONCE ALL SALES
000390*    HAVE BEEN POSTED THE CUBE TABLE IS SORTED, QUARTER-OVER-
000400*    QUARTER GROWTH IS WALKED PER PRODUCT/REGION SERIES, THE
000410*    PER-CELL AVERAGES ARE COMPUTED, AND THE CUBE FILE IS
000420*    WRITTEN WITH A COLUMN-HEADING FIRST LINE.
000430*
000440***************************************************************
000450*    AMENDMENT HISTORY
000460*
000470*    DATE      INIT  REQ#      DESCRIPTION
000480*    --------  ----  --------  ----------------------------------
000490*    11/02/92  RWK   DP-0019   ORIGINAL VERSION.
000500*    07/30/96  DKS   DP-0083   ADDED COGS / GROSS-PROFIT CELLS
000510*                              AND THE PRODUCT MASTER JOIN.
000520*    01/06/99  LMP   Y2K-118   SALE-DATE NOW CARRIES A 4-DIGIT
000530*                              YEAR; QUARTER DERIVATION REVIEWED,
000540*                              NO CHANGE NEEDED.
000550*    05/22/03  GJH   DP-0156   ADDED SALES-GROWTH-PCT CELL AND
000560*                              RAISED ALL WORK TABLES TO 6000.
000570***************************************************************
000580*    FILES
000590*
000600*         PROD-IN-FILE  - PREPARED PRODUCT FILE (INPUT).
000610*         CUST-IN-FILE  - PREPARED CUSTOMER FILE (INPUT).
000620*         SALES-IN-FILE - PREPARED SALES FILE (INPUT).
000630*         CUBE-OUT-FILE - SALES CUBE FILE (OUTPUT).
000640*
000650***************************************************************
000660*    COPYBOOKS
000670*
000680*         PRODREC  - PRODUCT MASTER RECORD LAYOUT.
000690*         CUSTREC  - CUSTOMER MASTER RECORD LAYOUT.
000700*         SALEREC  - SALES TRANSACTION RECORD LAYOUT.
000710*         CUBEREC  - CUBE OUTPUT / HEADER RECORD LAYOUT.
000720*
000730***************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.  IBM-370.
000770 OBJECT-COMPUTER.  IBM-370.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT PROD-IN-FILE  ASSIGN TO PRODPREP
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS  IS WS-PRODIN-STATUS.
000850*
000860     SELECT CUST-IN-FILE  ASSIGN TO CUSTPREP
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS  IS WS-CUSTIN-STATUS.
000890*
000900     SELECT SALES-IN-FILE ASSIGN TO SALEPREP
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS  IS WS-SALESIN-STATUS.
000930*
000940     SELECT CUBE-OUT-FILE ASSIGN TO CUBEOUT
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS  IS WS-CUBEOUT-STATUS.
000970*
000980 DATA DIVISION.
000990 FILE SECTION.
001000*
001010 FD  PROD-IN-FILE
001020     LABEL RECORDS ARE STANDARD
001030     RECORDING MODE IS F.
001040 01  PROD-IN-REC                     PIC X(100).
001050*
001060 FD  CUST-IN-FILE
001070     LABEL RECORDS ARE STANDARD
001080     RECORDING MODE IS F.
001090 01  CUST-IN-REC                     PIC X(80).
001100*
001110 FD  SALES-IN-FILE
001120     LABEL RECORDS ARE STANDARD
001130     RECORDING MODE IS F.
001140 01  SALES-IN-REC                    PIC X(80).
001150*
001160 FD  CUBE-OUT-FILE
001170     LABEL RECORDS ARE STANDARD
001180     RECORDING MODE IS F.
001190 01  CUBE-OUT-REC                    PIC X(140).
001200*
001210***************************************************************
001220 WORKING-STORAGE SECTION.
001230***************************************************************
001240*
001250 01  SYSTEM-DATE-AND-TIME.
001260     05  SYSTEM-DATE.
001270         10  SYSTEM-YEAR             PIC 9(4).
001280         10  SYSTEM-MONTH            PIC 9(2).
001290         10  SYSTEM-DAY              PIC 9(2).
001300     05  FILLER                      PIC X(4).
001310*
001320 01  WS-FIELDS.
001330     05  WS-PRODIN-STATUS            PIC X(2)  VALUE SPACES.
001340     05  WS-CUSTIN-STATUS            PIC X(2)  VALUE SPACES.
001350     05  WS-SALESIN-STATUS           PIC X(2)  VALUE SPACES.
001360     05  WS-CUBEOUT-STATUS           PIC X(2)  VALUE SPACES.
001370     05  WS-PRODIN-EOF               PIC X     VALUE 'N'.
001380         88  PRODIN-EOF                 VALUE 'Y'.
001390     05  WS-CUSTIN-EOF               PIC X     VALUE 'N'.
001400         88  CUSTIN-EOF                 VALUE 'Y'.
001410     05  WS-SALESIN-EOF              PIC X     VALUE 'N'.
001420         88  SALESIN-EOF                VALUE 'Y'.
001430     05  FILLER                       PIC X(4)  VALUE SPACES.
001440*
001450 01  WS-MAX-TABLE-SIZE               PIC S9(7) COMP
001460                                           VALUE +6000.
001470*
001480*    PRODUCT AND CUSTOMER MASTERS, HELD ENTIRELY IN MEMORY FOR
001490*    THE DURATION OF THE RUN -- BOTH ARE SMALL REFERENCE FILES,
001500*    LOOKED UP BY LINEAR SEARCH FOR EACH SALES RECORD.
001510*
001520 01  WS-PROD-MASTER-TABLE.
001530     05  WS-PROD-MASTER-ENTRY OCCURS 6000 TIMES.
001540         10  WS-PROD-MASTER-REC.
001550             COPY PRODREC.
001560*
001570 01  WS-CUST-MASTER-TABLE.
001580     05  WS-CUST-MASTER-ENTRY OCCURS 6000 TIMES.
001590         10  WS-CUST-MASTER-REC.
001600             COPY CUSTREC.
001610*
001620*    CURRENT SALES RECORD BEING CUBED.
001630*
001640 01  WS-SALE-REC.
001650     COPY SALEREC.
001660*
001670*    OUTPUT WORK RECORDS -- COPY CUBEREC CARRIES BOTH THE
001680*    DETAIL LAYOUT AND THE COLUMN-HEADING LAYOUT AS SEPARATE
001690*    01-LEVEL ITEMS, SO THEY ARE KEPT HERE RATHER THAN INSIDE
001700*    THE CUBE-CELL WORK TABLE BELOW.
001710*
001720 COPY CUBEREC.
001730*
001740*    THE CUBE-CELL AGGREGATION TABLE.  ONE ROW PER DISTINCT
001750*    PRODUCT-NAME / REGION / SALE-QUARTER COMBINATION SEEN IN
001760*    THE SALES FILE.  BUILT UP DURING 200-PROCESS-SALES, THEN
001770*    SORTED AND WALKED FOR GROWTH BEFORE BEING WRITTEN OUT.
001780*
001790 01  WS-CUBE-TABLE.
001800     05  WS-CUBE-ENTRY OCCURS 6000 TIMES.
001810         10  WS-CUBE-PRODUCT-NAME     PIC X(30).
001820         10  WS-CUBE-REGION           PIC X(15).
001830         10  WS-CUBE-QUARTER          PIC X(6).
001840         10  WS-CUBE-UNITS-SOLD       PIC S9(9) COMP.
001850         10  WS-CUBE-REVENUE          PIC S9(11)V99 COMP-3.
001860         10  WS-CUBE-COGS             PIC S9(11)V99 COMP-3.
001870         10  WS-CUBE-GROSS-PROFIT     PIC S9(11)V99 COMP-3.
001880         10  WS-CUBE-GROWTH-PCT       PIC S9(7)V99  COMP-3.
001890         10  WS-CUBE-AVG-PRICE        PIC S9(9)V99  COMP-3.
001900         10  WS-CUBE-AVG-PRICE-SW     PIC X.
001910             88  WS-CUBE-AVG-PRICE-OK    VALUE 'Y'.
001920         10  WS-CUBE-AVG-PROFIT       PIC S9(9)V99  COMP-3.
001930         10  WS-CUBE-AVG-PROFIT-SW    PIC X.
001940             88  WS-CUBE-AVG-PROFIT-OK   VALUE 'Y'.
001950         10  FILLER                   PIC X(4) VALUE SPACES.
001960*
001970 01  WS-TABLE-COUNTERS.
001980     05  WS-PROD-MASTER-COUNT        PIC S9(7) COMP VALUE +0.
001990     05  WS-CUST-MASTER-COUNT        PIC S9(7) COMP VALUE +0.
002000     05  WS-SALES-READ               PIC S9(7) COMP VALUE +0.
002010     05  WS-SALES-BAD-DATE           PIC S9(7) COMP VALUE +0.
002020     05  WS-SALES-NO-REGION          PIC S9(7) COMP VALUE +0.
002030     05  WS-CUBE-CELL-COUNT          PIC S9(7) COMP VALUE +0.
002040     05  WS-SUB-I                    PIC S9(7) COMP VALUE +0.
002050     05  WS-SUB-J                    PIC S9(7) COMP VALUE +0.
002060     05  WS-SUB-K                    PIC S9(7) COMP VALUE +0.
002070     05  FILLER                      PIC X(4)  VALUE SPACES.
002080*
002090*    PER-SALES-RECORD WORK AREAS -- JOIN RESULTS, DERIVED
002100*    DIMENSIONS AND DERIVED MEASURES.
002110*
002120 01  WS-JOIN-FIELDS.
002130     05  WS-JOIN-PROD-FOUND-SW       PIC X     VALUE 'N'.
002140         88  WS-JOIN-PROD-FOUND         VALUE 'Y'.
002150     05  WS-JOIN-PRODUCT-NAME        PIC X(30) VALUE SPACES.
002160     05  WS-JOIN-UNIT-PRICE          PIC S9(5)V99 COMP-3
002170                                           VALUE +0.
002180     05  WS-JOIN-CUST-FOUND-SW       PIC X     VALUE 'N'.
002190         88  WS-JOIN-CUST-FOUND         VALUE 'Y'.
002200     05  WS-JOIN-REGION-RAW          PIC X(15) VALUE SPACES.
002210     05  FILLER                      PIC X(4)  VALUE SPACES.
002220*
002230 01  WS-DERIVED-FIELDS.
002240     05  WS-SALE-MM-NUM               PIC 99   VALUE 0.
002250     05  WS-QUARTER-NUM               PIC 9    VALUE 0.
002260     05  WS-DERIVED-QUARTER          PIC X(6)  VALUE SPACES.
002270     05  WS-DATE-VALID-SW            PIC X     VALUE 'N'.
002280         88  WS-DATE-VALID              VALUE 'Y'.
002290     05  WS-DERIVED-REGION           PIC X(15) VALUE SPACES.
002300     05  WS-REGION-BLANK-SW          PIC X     VALUE 'N'.
002310         88  WS-REGION-BLANK             VALUE 'Y'.
002320     05  WS-PREV-BYTE-REGN            PIC X    VALUE SPACE.
002330     05  WS-CUT-PRODUCT-NAME         PIC X(30) VALUE SPACES.
002340     05  WS-DERIVED-UNITS            PIC S9(9) COMP VALUE 0.
002350     05  WS-DERIVED-REVENUE          PIC S9(11)V99 COMP-3
002360                                           VALUE +0.
002370     05  WS-DERIVED-COGS             PIC S9(11)V99 COMP-3
002380                                           VALUE +0.
002390     05  WS-DERIVED-GROSS-PROFIT     PIC S9(11)V99 COMP-3
002400                                           VALUE +0.
002410     05  WS-CUT-POS                  PIC S9(3) COMP VALUE 0.
002420     05  WS-CUT-LEN                  PIC S9(3) COMP VALUE 0.
002430     05  FILLER                      PIC X(4)  VALUE SPACES.
002440*
002450*    SORT AND GROWTH WORK AREAS.
002460*
002470 01  WS-SORT-FIELDS.
002480     05  WS-SORTED-SW                PIC X     VALUE 'N'.
002490         88  WS-TABLE-SORTED            VALUE 'Y'.
002500     05  WS-SORT-KEY-I.
002510         10  WS-SORT-KEY-I-PROD      PIC X(30).
002520         10  WS-SORT-KEY-I-REGN      PIC X(15).
002530         10  WS-SORT-KEY-I-QTR       PIC X(6).
002540     05  WS-SORT-KEY-J.
002550         10  WS-SORT-KEY-J-PROD      PIC X(30).
002560         10  WS-SORT-KEY-J-REGN      PIC X(15).
002570         10  WS-SORT-KEY-J-QTR       PIC X(6).
002580     05  WS-CUBE-SWAP-ENTRY.
002590         10  WS-SWAP-PRODUCT-NAME    PIC X(30).
002600         10  WS-SWAP-REGION          PIC X(15).
002610         10  WS-SWAP-QUARTER         PIC X(6).
002620         10  WS-SWAP-UNITS-SOLD      PIC S9(9) COMP.
002630         10  WS-SWAP-REVENUE         PIC S9(11)V99 COMP-3.
002640         10  WS-SWAP-COGS            PIC S9(11)V99 COMP-3.
002650         10  WS-SWAP-GROSS-PROFIT    PIC S9(11)V99 COMP-3.
002660         10  WS-SWAP-GROWTH-PCT      PIC S9(7)V99  COMP-3.
002670         10  WS-SWAP-AVG-PRICE       PIC S9(9)V99  COMP-3.
002680         10  WS-SWAP-AVG-PRICE-SW    PIC X.
002690         10  WS-SWAP-AVG-PROFIT      PIC S9(9)V99  COMP-3.
002700         10  WS-SWAP-AVG-PROFIT-SW   PIC X.
002710         10  FILLER                  PIC X(4).
002720     05  FILLER                      PIC X(4)  VALUE SPACES.
002730*
002740 01  WS-GROWTH-FIELDS.
002750     05  WS-PREV-PRODUCT-NAME        PIC X(30) VALUE SPACES.
002760     05  WS-PREV-REGION              PIC X(15) VALUE SPACES.
002770     05  WS-PREV-REVENUE             PIC S9(11)V99 COMP-3
002780                                           VALUE +0.
002790     05  WS-FIRST-IN-SERIES-SW       PIC X     VALUE 'Y'.
002800         88  WS-FIRST-IN-SERIES         VALUE 'Y'.
002810     05  FILLER                      PIC X(4)  VALUE SPACES.
002820*
002830***************************************************************
002840 PROCEDURE DIVISION.
002850***************************************************************
002860*
002870 000-MAIN.
002880     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
002890     DISPLAY 'OLAPCUBE STARTED - RUN DATE ' SYSTEM-DATE.
002900     PERFORM 900-OPEN-FILES.
002910     PERFORM 100-LOAD-PRODUCT-MASTER THRU 100-EXIT
002920         UNTIL PRODIN-EOF.
002930     PERFORM 150-LOAD-CUSTOMER-MASTER THRU 150-EXIT
002940         UNTIL CUSTIN-EOF.
002950     PERFORM 200-PROCESS-SALES THRU 200-EXIT
002960         UNTIL SALESIN-EOF.
002970     PERFORM 500-SORT-CUBE-TABLE THRU 500-EXIT.
002980     PERFORM 600-COMPUTE-GROWTH THRU 600-EXIT.
002990     PERFORM 700-COMPUTE-AVERAGES THRU 700-EXIT.
003000     PERFORM 800-WRITE-CUBE THRU 800-EXIT.
003010     PERFORM 950-CLOSE-FILES.
003020     PERFORM 990-DISPLAY-COUNTS.
003030     DISPLAY 'OLAPCUBE ENDED NORMALLY'.
003040     GOBACK.
003050*
003060*    100-LOAD-PRODUCT-MASTER -- READ THE PREPARED PRODUCT FILE
003070*    ENTIRELY INTO WS-PROD-MASTER-TABLE.
003080*
003090 100-LOAD-PRODUCT-MASTER.
003100     READ PROD-IN-FILE INTO
003110         WS-PROD-MASTER-REC (WS-PROD-MASTER-COUNT + 1)
003120         AT END
003130             MOVE 'Y' TO WS-PRODIN-EOF
003140             GO TO 100-EXIT.
003150     IF WS-PRODIN-STATUS NOT = '00'
003160         DISPLAY 'OLAPCUBE - I/O ERROR ON PROD-IN-FILE, RC='
003170                 WS-PRODIN-STATUS
003180         MOVE 'Y' TO WS-PRODIN-EOF
003190         GO TO 100-EXIT.
003200     ADD 1 TO WS-PROD-MASTER-COUNT.
003210     IF WS-PROD-MASTER-COUNT NOT LESS THAN WS-MAX-TABLE-SIZE
003220         DISPLAY 'OLAPCUBE - PRODUCT TABLE FULL AT '
003230                 WS-PROD-MASTER-COUNT ' ROWS'
003240         MOVE 'Y' TO WS-PRODIN-EOF.
003250 100-EXIT.
003260     EXIT.
003270*
003280*    150-LOAD-CUSTOMER-MASTER -- READ THE PREPARED CUSTOMER
003290*    FILE ENTIRELY INTO WS-CUST-MASTER-TABLE.
003300*
003310 150-LOAD-CUSTOMER-MASTER.
003320     READ CUST-IN-FILE INTO
003330         WS-CUST-MASTER-REC (WS-CUST-MASTER-COUNT + 1)
003340         AT END
003350             MOVE 'Y' TO WS-CUSTIN-EOF
003360             GO TO 150-EXIT.
003370     IF WS-CUSTIN-STATUS NOT = '00'
003380         DISPLAY 'OLAPCUBE - I/O ERROR ON CUST-IN-FILE, RC='
003390                 WS-CUSTIN-STATUS
003400         MOVE 'Y' TO WS-CUSTIN-EOF
003410         GO TO 150-EXIT.
003420     ADD 1 TO WS-CUST-MASTER-COUNT.
003430     IF WS-CUST-MASTER-COUNT NOT LESS THAN WS-MAX-TABLE-SIZE
003440         DISPLAY 'OLAPCUBE - CUSTOMER TABLE FULL AT '
003450                 WS-CUST-MASTER-COUNT ' ROWS'
003460         MOVE 'Y' TO WS-CUSTIN-EOF.
003470 150-EXIT.
003480     EXIT.
003490*
003500*    200-PROCESS-SALES -- READ ONE PREPARED SALES RECORD AND
003510*    POST IT INTO THE CUBE.  SALES NEED NOT BE HELD IN MEMORY
003520*    THEMSELVES -- ONLY THE AGGREGATED CUBE CELLS ARE KEPT.
003530*
003540 200-PROCESS-SALES.
003550     READ SALES-IN-FILE INTO WS-SALE-REC
003560         AT END
003570             MOVE 'Y' TO WS-SALESIN-EOF
003580             GO TO 200-EXIT.
003590     IF WS-SALESIN-STATUS NOT = '00'
003600         DISPLAY 'OLAPCUBE - I/O ERROR ON SALES-IN-FILE, RC='
003610                 WS-SALESIN-STATUS
003620         MOVE 'Y' TO WS-SALESIN-EOF
003630         GO TO 200-EXIT.
003640     ADD 1 TO WS-SALES-READ.
003650     PERFORM 210-LOOKUP-PRODUCT THRU 210-EXIT.
003660     PERFORM 220-LOOKUP-CUSTOMER THRU 220-EXIT.
003670     PERFORM 230-DERIVE-QUARTER THRU 230-EXIT.
003680     PERFORM 240-DERIVE-REGION THRU 240-EXIT.
003690     IF WS-REGION-BLANK
003700         ADD 1 TO WS-SALES-NO-REGION
003710         GO TO 200-EXIT.
003720     PERFORM 250-DERIVE-MEASURES THRU 250-EXIT.
003730     PERFORM 260-POST-CUBE-CELL THRU 260-EXIT.
003740 200-EXIT.
003750     EXIT.
003760*
003770*    210-LOOKUP-PRODUCT -- LINEAR SEARCH OF THE PRODUCT MASTER
003780*    TABLE BY PRODUCT-ID.  A MISSED LOOKUP LEAVES THE JOINED
003790*    NAME BLANK (250-DERIVE-MEASURES SUBSTITUTES THE RAW
003800*    PRODUCT-ID TEXT) AND THE JOINED PRICE ZERO.
003810*
003820 210-LOOKUP-PRODUCT.
003830     MOVE 'N'    TO WS-JOIN-PROD-FOUND-SW.
003840     MOVE SPACES TO WS-JOIN-PRODUCT-NAME.
003850     MOVE 0      TO WS-JOIN-UNIT-PRICE.
003860     MOVE 1      TO WS-SUB-I.
003870 215-LOOKUP-PRODUCT-LOOP.
003880     IF WS-SUB-I GREATER THAN WS-PROD-MASTER-COUNT
003890         GO TO 210-EXIT.
003900     IF PROD-PRODUCT-ID-X (WS-SUB-I) = SALE-PRODUCT-ID-X
003910         MOVE 'Y' TO WS-JOIN-PROD-FOUND-SW
003920         MOVE PROD-PRODUCT-NAME (WS-SUB-I)
003930             TO WS-JOIN-PRODUCT-NAME
003940         MOVE PROD-UNIT-PRICE (WS-SUB-I)
003950             TO WS-JOIN-UNIT-PRICE
003960         GO TO 210-EXIT.
003970     ADD 1 TO WS-SUB-I.
003980     GO TO 215-LOOKUP-PRODUCT-LOOP.
003990 210-EXIT.
004000     EXIT.
004010*
004020*    220-LOOKUP-CUSTOMER -- LINEAR SEARCH OF THE CUSTOMER
004030*    MASTER TABLE BY CUSTOMER-ID.  A MISSED LOOKUP LEAVES THE
004040*    JOINED REGION BLANK, WHICH 240-DERIVE-REGION TREATS THE
004050*    SAME AS A BLANK REGION ON FILE.
004060*
004070 220-LOOKUP-CUSTOMER.
004080     MOVE 'N'    TO WS-JOIN-CUST-FOUND-SW.
004090     MOVE SPACES TO WS-JOIN-REGION-RAW.
004100     MOVE 1      TO WS-SUB-I.
004110 225-LOOKUP-CUSTOMER-LOOP.
004120     IF WS-SUB-I GREATER THAN WS-CUST-MASTER-COUNT
004130         GO TO 220-EXIT.
004140     IF CUST-CUSTOMER-ID-X (WS-SUB-I) = SALE-CUSTOMER-ID-X
004150         MOVE 'Y' TO WS-JOIN-CUST-FOUND-SW
004160         MOVE CUST-REGION (WS-SUB-I) TO WS-JOIN-REGION-RAW
004170         GO TO 220-EXIT.
004180     ADD 1 TO WS-SUB-I.
004190     GO TO 225-LOOKUP-CUSTOMER-LOOP.
004200 220-EXIT.
004210     EXIT.
004220*
004230*    230-DERIVE-QUARTER -- SALE-QUARTER = (MONTH-1)/3+1,
004240*    FORMATTED YYYYQN.  AN INVALID OR BLANK DATE PRODUCES A
004250*    BLANK QUARTER AND IS COUNTED AS A WARNING; THE RECORD IS
004260*    STILL CUBED (POSTED UNDER A BLANK QUARTER).
004270*
004280 230-DERIVE-QUARTER.
004290     MOVE 'N' TO WS-DATE-VALID-SW.
004300     MOVE SPACES TO WS-DERIVED-QUARTER.
004310     IF SALE-DATE = SPACES
004320         ADD 1 TO WS-SALES-BAD-DATE
004330         GO TO 230-EXIT.
004340     IF SALE-DATE-YYYY NOT NUMERIC
004350       OR SALE-DATE-MM   NOT NUMERIC
004360       OR SALE-DATE-MM   < '01'
004370       OR SALE-DATE-MM   > '12'
004380         ADD 1 TO WS-SALES-BAD-DATE
004390         GO TO 230-EXIT.
004400     MOVE 'Y' TO WS-DATE-VALID-SW.
004410     MOVE SALE-DATE-MM TO WS-SALE-MM-NUM.
004420     COMPUTE WS-QUARTER-NUM =
004430         ((WS-SALE-MM-NUM - 1) / 3) + 1.
004440     STRING SALE-DATE-YYYY  DELIMITED BY SIZE
004450            'Q'             DELIMITED BY SIZE
004460            WS-QUARTER-NUM  DELIMITED BY SIZE
004470            INTO WS-DERIVED-QUARTER.
004480 230-EXIT.
004490     EXIT.
004500*
004510*    240-DERIVE-REGION -- TRIM (ALREADY LEFT-JUSTIFIED FROM THE
004520*    FIXED-FIELD EXTRACT), CUT AT THE FIRST UNDERSCORE OR
004530*    HYPHEN, TITLE-CASE.  A BLANK RESULT DROPS THE RECORD.
004540*
004550 240-DERIVE-REGION.
004560     MOVE 'N' TO WS-REGION-BLANK-SW.
004570     MOVE WS-JOIN-REGION-RAW TO WS-DERIVED-REGION.
004580     MOVE 0 TO WS-CUT-POS.
004590     MOVE 1 TO WS-SUB-K.
004600 245-SCAN-CUT-POINT.
004610     IF WS-SUB-K GREATER THAN 15
004620         GO TO 246-APPLY-CUT.
004630     IF WS-DERIVED-REGION (WS-SUB-K:1) = '_'
004640       OR WS-DERIVED-REGION (WS-SUB-K:1) = '-'
004650         MOVE WS-SUB-K TO WS-CUT-POS
004660         GO TO 246-APPLY-CUT.
004670     ADD 1 TO WS-SUB-K.
004680     GO TO 245-SCAN-CUT-POINT.
004690 246-APPLY-CUT.
004700     IF WS-CUT-POS GREATER THAN 0
004710         COMPUTE WS-CUT-LEN = 16 - WS-CUT-POS
004720         MOVE SPACES TO
004730             WS-DERIVED-REGION (WS-CUT-POS:WS-CUT-LEN).
004740     IF WS-DERIVED-REGION = SPACES
004750         MOVE 'Y' TO WS-REGION-BLANK-SW
004760         GO TO 240-EXIT.
004770     INSPECT WS-DERIVED-REGION CONVERTING
004780         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004790         'abcdefghijklmnopqrstuvwxyz'.
004800     MOVE SPACE TO WS-PREV-BYTE-REGN.
004810     MOVE 1 TO WS-SUB-K.
004820 248-TITLECASE-REGION-LOOP.
004830     IF WS-SUB-K GREATER THAN 15
004840         GO TO 240-EXIT.
004850     IF WS-SUB-K = 1 OR WS-PREV-BYTE-REGN = SPACE
004860         INSPECT WS-DERIVED-REGION (WS-SUB-K:1)
004870             CONVERTING 'abcdefghijklmnopqrstuvwxyz' TO
004880             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004890     MOVE WS-DERIVED-REGION (WS-SUB-K:1) TO WS-PREV-BYTE-REGN.
004900     ADD 1 TO WS-SUB-K.
004910     GO TO 248-TITLECASE-REGION-LOOP.
004920 240-EXIT.
004930     EXIT.
004940*
004950*    250-DERIVE-MEASURES -- UNITS, REVENUE, COGS AND GROSS
004960*    PROFIT FOR THIS ONE SALES TRANSACTION.  THE CANONICAL
004970*    SALES LAYOUT CARRIES NO QUANTITY COLUMN, SO ONE
004980*    TRANSACTION ALWAYS CONTRIBUTES ONE UNIT.
004990*
005000 250-DERIVE-MEASURES.
005010     MOVE 1 TO WS-DERIVED-UNITS.
005020     IF SALE-AMOUNT-X NOT = SPACES AND SALE-AMOUNT-X NUMERIC
005030         MOVE SALE-AMOUNT TO WS-DERIVED-REVENUE
005040     ELSE
005050         MOVE 0 TO WS-DERIVED-REVENUE.
005060     IF WS-JOIN-PROD-FOUND
005070         COMPUTE WS-DERIVED-COGS ROUNDED =
005080             WS-JOIN-UNIT-PRICE * WS-DERIVED-UNITS
005090     ELSE
005100         MOVE 0 TO WS-DERIVED-COGS.
005110     COMPUTE WS-DERIVED-GROSS-PROFIT =
005120         WS-DERIVED-REVENUE - WS-DERIVED-COGS.
005130     IF WS-JOIN-PROD-FOUND
005140         MOVE WS-JOIN-PRODUCT-NAME TO WS-CUT-PRODUCT-NAME
005150     ELSE
005160         MOVE SPACES TO WS-CUT-PRODUCT-NAME
005170         MOVE SALE-PRODUCT-ID-X TO WS-CUT-PRODUCT-NAME (1:6).
005180 250-EXIT.
005190     EXIT.
005200*
005210*    260-POST-CUBE-CELL -- FIND THE MATCHING CUBE CELL BY
005220*    PRODUCT-NAME / REGION / QUARTER; ADD ONE IF THERE IS NO
005230*    MATCH YET.  GROWTH AND AVERAGES ARE LEFT FOR LATER PASSES.
005240*
005250 260-POST-CUBE-CELL.
005260     MOVE 1 TO WS-SUB-I.
005270 265-FIND-CELL-LOOP.
005280     IF WS-SUB-I GREATER THAN WS-CUBE-CELL-COUNT
005290         GO TO 268-ADD-NEW-CELL.
005300     IF WS-CUBE-PRODUCT-NAME (WS-SUB-I) = WS-CUT-PRODUCT-NAME
005310       AND WS-CUBE-REGION (WS-SUB-I) = WS-DERIVED-REGION
005320       AND WS-CUBE-QUARTER (WS-SUB-I) = WS-DERIVED-QUARTER
005330         GO TO 269-ADD-TO-CELL.
005340     ADD 1 TO WS-SUB-I.
005350     GO TO 265-FIND-CELL-LOOP.
005360 268-ADD-NEW-CELL.
005370     ADD 1 TO WS-CUBE-CELL-COUNT.
005380     MOVE WS-CUBE-CELL-COUNT TO WS-SUB-I.
005390     MOVE WS-CUT-PRODUCT-NAME TO WS-CUBE-PRODUCT-NAME (WS-SUB-I).
005400     MOVE WS-DERIVED-REGION   TO WS-CUBE-REGION (WS-SUB-I).
005410     MOVE WS-DERIVED-QUARTER  TO WS-CUBE-QUARTER (WS-SUB-I).
005420     MOVE 0 TO WS-CUBE-UNITS-SOLD (WS-SUB-I).
005430     MOVE 0 TO WS-CUBE-REVENUE (WS-SUB-I).
005440     MOVE 0 TO WS-CUBE-COGS (WS-SUB-I).
005450     MOVE 0 TO WS-CUBE-GROSS-PROFIT (WS-SUB-I).
005460     MOVE 0 TO WS-CUBE-GROWTH-PCT (WS-SUB-I).
005470 269-ADD-TO-CELL.
005480     ADD WS-DERIVED-UNITS        TO WS-CUBE-UNITS-SOLD (WS-SUB-I).
005490     ADD WS-DERIVED-REVENUE      TO WS-CUBE-REVENUE (WS-SUB-I).
005500     ADD WS-DERIVED-COGS         TO WS-CUBE-COGS (WS-SUB-I).
005510     ADD WS-DERIVED-GROSS-PROFIT TO
005520         WS-CUBE-GROSS-PROFIT (WS-SUB-I).
005530 260-EXIT.
005540     EXIT.
005550*
005560*    500-SORT-CUBE-TABLE -- ASCENDING BUBBLE SORT BY
005570*    PRODUCT-NAME / REGION / QUARTER.  THE QUARTER TEXT
005580*    (YYYYQN) SORTS INTO TRUE CHRONOLOGICAL ORDER BYTE FOR
005590*    BYTE, SO NO SEPARATE DATE CONVERSION IS NEEDED HERE.
005600*
005610 500-SORT-CUBE-TABLE.
005620     MOVE 'N' TO WS-SORTED-SW.
005630     PERFORM 510-SORT-PASS THRU 510-EXIT
005640         UNTIL WS-TABLE-SORTED.
005650 500-EXIT.
005660     EXIT.
005670*
005680 510-SORT-PASS.
005690     MOVE 'Y' TO WS-SORTED-SW.
005700     MOVE 1 TO WS-SUB-I.
005710 520-SORT-COMPARE.
005720     IF WS-SUB-I NOT LESS THAN WS-CUBE-CELL-COUNT
005730         GO TO 510-EXIT.
005740     COMPUTE WS-SUB-J = WS-SUB-I + 1.
005750     MOVE WS-CUBE-PRODUCT-NAME (WS-SUB-I) TO WS-SORT-KEY-I-PROD.
005760     MOVE WS-CUBE-REGION (WS-SUB-I)       TO WS-SORT-KEY-I-REGN.
005770     MOVE WS-CUBE-QUARTER (WS-SUB-I)      TO WS-SORT-KEY-I-QTR.
005780     MOVE WS-CUBE-PRODUCT-NAME (WS-SUB-J) TO WS-SORT-KEY-J-PROD.
005790     MOVE WS-CUBE-REGION (WS-SUB-J)       TO WS-SORT-KEY-J-REGN.
005800     MOVE WS-CUBE-QUARTER (WS-SUB-J)      TO WS-SORT-KEY-J-QTR.
005810     IF WS-SORT-KEY-I GREATER THAN WS-SORT-KEY-J
005820         MOVE WS-CUBE-ENTRY (WS-SUB-I) TO WS-CUBE-SWAP-ENTRY
005830         MOVE WS-CUBE-ENTRY (WS-SUB-J) TO WS-CUBE-ENTRY (WS-SUB-I)
005840         MOVE WS-CUBE-SWAP-ENTRY       TO WS-CUBE-ENTRY (WS-SUB-J)
005850         MOVE 'N' TO WS-SORTED-SW.
005860     ADD 1 TO WS-SUB-I.
005870     GO TO 520-SORT-COMPARE.
005880 510-EXIT.
005890     EXIT.
005900*
005910*    600-COMPUTE-GROWTH -- WALK THE SORTED CUBE TABLE.  A ROW
005920*    STARTS A NEW SERIES (GROWTH = 0.00) WHENEVER ITS PRODUCT
005930*    NAME OR REGION DIFFERS FROM THE PRIOR ROW, OR WHEN THE
005940*    PRIOR ROW'S REVENUE IS ZERO.
005950*
005960 600-COMPUTE-GROWTH.
005970     MOVE SPACES TO WS-PREV-PRODUCT-NAME.
005980     MOVE SPACES TO WS-PREV-REGION.
005990     MOVE 0      TO WS-PREV-REVENUE.
006000     MOVE 1 TO WS-SUB-I.
006010 610-GROWTH-LOOP.
006020     IF WS-SUB-I GREATER THAN WS-CUBE-CELL-COUNT
006030         GO TO 600-EXIT.
006040     IF WS-CUBE-PRODUCT-NAME (WS-SUB-I) = WS-PREV-PRODUCT-NAME
006050       AND WS-CUBE-REGION (WS-SUB-I) = WS-PREV-REGION
006060       AND WS-PREV-REVENUE NOT = 0
006070         COMPUTE WS-CUBE-GROWTH-PCT (WS-SUB-I) ROUNDED =
006080             ( (WS-CUBE-REVENUE (WS-SUB-I) - WS-PREV-REVENUE)
006090                 / WS-PREV-REVENUE ) * 100
006100     ELSE
006110         MOVE 0 TO WS-CUBE-GROWTH-PCT (WS-SUB-I).
006120     MOVE WS-CUBE-PRODUCT-NAME (WS-SUB-I) TO
006130         WS-PREV-PRODUCT-NAME.
006140     MOVE WS-CUBE-REGION (WS-SUB-I) TO WS-PREV-REGION.
006150     MOVE WS-CUBE-REVENUE (WS-SUB-I) TO WS-PREV-REVENUE.
006160     ADD 1 TO WS-SUB-I.
006170     GO TO 610-GROWTH-LOOP.
006180 600-EXIT.
006190     EXIT.
006200*
006210*    700-COMPUTE-AVERAGES -- AVG-SELLING-PRICE AND
006220*    AVG-GROSS-PROFIT PER CELL; BLANK (SWITCH OFF) WHEN UNITS
006230*    SOLD IS ZERO.
006240*
006250 700-COMPUTE-AVERAGES.
006260     MOVE 1 TO WS-SUB-I.
006270 710-AVERAGES-LOOP.
006280     IF WS-SUB-I GREATER THAN WS-CUBE-CELL-COUNT
006290         GO TO 700-EXIT.
006300     IF WS-CUBE-UNITS-SOLD (WS-SUB-I) = 0
006310         MOVE 'N' TO WS-CUBE-AVG-PRICE-SW (WS-SUB-I)
006320         MOVE 'N' TO WS-CUBE-AVG-PROFIT-SW (WS-SUB-I)
006330     ELSE
006340         COMPUTE WS-CUBE-AVG-PRICE (WS-SUB-I) ROUNDED =
006350             WS-CUBE-REVENUE (WS-SUB-I) /
006360             WS-CUBE-UNITS-SOLD (WS-SUB-I)
006370         MOVE 'Y' TO WS-CUBE-AVG-PRICE-SW (WS-SUB-I)
006380         COMPUTE WS-CUBE-AVG-PROFIT (WS-SUB-I) ROUNDED =
006390             WS-CUBE-GROSS-PROFIT (WS-SUB-I) /
006400             WS-CUBE-UNITS-SOLD (WS-SUB-I)
006410         MOVE 'Y' TO WS-CUBE-AVG-PROFIT-SW (WS-SUB-I).
006420     ADD 1 TO WS-SUB-I.
006430     GO TO 710-AVERAGES-LOOP.
006440 700-EXIT.
006450     EXIT.
006460*
006470*    800-WRITE-CUBE -- COLUMN-HEADING LINE FOLLOWED BY ONE
006480*    DETAIL LINE PER CUBE CELL, IN SORTED ORDER.
006490*
006500 800-WRITE-CUBE.
006510     WRITE CUBE-OUT-REC FROM CUBE-HDR-REC.
006520     MOVE 1 TO WS-SUB-I.
006530 810-WRITE-CELL-LOOP.
006540     IF WS-SUB-I GREATER THAN WS-CUBE-CELL-COUNT
006550         GO TO 800-EXIT.
006560     MOVE WS-CUBE-PRODUCT-NAME (WS-SUB-I) TO CUBE-PRODUCT-NAME.
006570     MOVE WS-CUBE-REGION (WS-SUB-I)       TO CUBE-REGION.
006580     MOVE WS-CUBE-QUARTER (WS-SUB-I)      TO CUBE-SALE-QUARTER.
006590     MOVE WS-CUBE-UNITS-SOLD (WS-SUB-I)   TO CUBE-UNITS-SOLD.
006600     MOVE WS-CUBE-REVENUE (WS-SUB-I)      TO
006610         CUBE-TOTAL-SALES-REVENUE.
006620     MOVE WS-CUBE-GROWTH-PCT (WS-SUB-I)   TO
006630         CUBE-SALES-GROWTH-PCT.
006640     MOVE WS-CUBE-COGS (WS-SUB-I)         TO CUBE-TOTAL-COGS.
006650     MOVE WS-CUBE-GROSS-PROFIT (WS-SUB-I) TO CUBE-GROSS-PROFIT.
006660     IF WS-CUBE-AVG-PRICE-SW (WS-SUB-I) = 'Y'
006670         MOVE WS-CUBE-AVG-PRICE (WS-SUB-I) TO
006680             CUBE-AVG-SELLING-PRICE
006690     ELSE
006700         MOVE SPACES TO CUBE-AVG-SELLING-PRICE-X.
006710     IF WS-CUBE-AVG-PROFIT-SW (WS-SUB-I) = 'Y'
006720         MOVE WS-CUBE-AVG-PROFIT (WS-SUB-I) TO
006730             CUBE-AVG-GROSS-PROFIT
006740     ELSE
006750         MOVE SPACES TO CUBE-AVG-GROSS-PROFIT-X.
006760     WRITE CUBE-OUT-REC FROM CUBE-REC.
006770     ADD 1 TO WS-SUB-I.
006780     GO TO 810-WRITE-CELL-LOOP.
006790 800-EXIT.
006800     EXIT.
006810*
006820 900-OPEN-FILES.
006830     OPEN INPUT  PROD-IN-FILE
006840                 CUST-IN-FILE
006850                 SALES-IN-FILE
006860          OUTPUT CUBE-OUT-FILE.
006870     IF WS-PRODIN-STATUS NOT = '00'
006880         DISPLAY 'OLAPCUBE - ERROR OPENING PROD-IN-FILE, RC='
006890                 WS-PRODIN-STATUS
006900         MOVE 16 TO RETURN-CODE
006910         MOVE 'Y' TO WS-PRODIN-EOF
006920         MOVE 'Y' TO WS-CUSTIN-EOF
006930         MOVE 'Y' TO WS-SALESIN-EOF.
006940     IF WS-CUSTIN-STATUS NOT = '00'
006950         DISPLAY 'OLAPCUBE - ERROR OPENING CUST-IN-FILE, RC='
006960                 WS-CUSTIN-STATUS
006970         MOVE 16 TO RETURN-CODE
006980         MOVE 'Y' TO WS-PRODIN-EOF
006990         MOVE 'Y' TO WS-CUSTIN-EOF
007000         MOVE 'Y' TO WS-SALESIN-EOF.
007010     IF WS-SALESIN-STATUS NOT = '00'
007020         DISPLAY 'OLAPCUBE - ERROR OPENING SALES-IN-FILE, RC='
007030                 WS-SALESIN-STATUS
007040         MOVE 16 TO RETURN-CODE
007050         MOVE 'Y' TO WS-PRODIN-EOF
007060         MOVE 'Y' TO WS-CUSTIN-EOF
007070         MOVE 'Y' TO WS-SALESIN-EOF.
007080     IF WS-CUBEOUT-STATUS NOT = '00'
007090         DISPLAY 'OLAPCUBE - ERROR OPENING CUBE-OUT-FILE, RC='
007100                 WS-CUBEOUT-STATUS
007110         MOVE 16 TO RETURN-CODE
007120         MOVE 'Y' TO WS-PRODIN-EOF
007130         MOVE 'Y' TO WS-CUSTIN-EOF
007140         MOVE 'Y' TO WS-SALESIN-EOF.
007150*
007160 950-CLOSE-FILES.
007170     CLOSE PROD-IN-FILE
007180           CUST-IN-FILE
007190           SALES-IN-FILE
007200           CUBE-OUT-FILE.
007210*
007220 990-DISPLAY-COUNTS.
007230     DISPLAY 'OLAPCUBE - PRODUCT MASTER ROWS LOADED : '
007240             WS-PROD-MASTER-COUNT.
007250     DISPLAY 'OLAPCUBE - CUSTOMER MASTER ROWS LOADED: '
007260             WS-CUST-MASTER-COUNT.
007270     DISPLAY 'OLAPCUBE - SALES RECORDS READ         : '
007280             WS-SALES-READ.
007290     DISPLAY 'OLAPCUBE - SALES WITH INVALID DATE    : '
007300             WS-SALES-BAD-DATE.
007310     DISPLAY 'OLAPCUBE - SALES DROPPED, NO REGION    : '
007320             WS-SALES-NO-REGION.
007330     DISPLAY 'OLAPCUBE - CUBE CELLS WRITTEN         : '
007340             WS-CUBE-CELL-COUNT.
007350*
007360*  END OF PROGRAM OLAPCUBE.
